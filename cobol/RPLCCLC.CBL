000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    RPLCCLC.
000900 AUTHOR.        D K FENWICK.
001000 DATE-WRITTEN.  NOVEMBER 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  CONTINENTAL DATA SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REPLICA FACTOR SYSTEM - CALCULATOR.
001500*               STATELESS RULE SUBROUTINE CALLED BY RPLCALC.
001600*               COMPUTES COVERAGE WEIGHT, POPULARITY DEGREE,
001700*               AND THE INTERVAL THRESHOLD.  NO FILE I-O.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 11/14/1989 DKF ORIGINAL PROGRAM.                                RPLCCLCL
002100* 11/14/1989 DKF INITIAL WEIGHT/DEGREE/THRESHOLD LOGIC PER        RPLCCLCL
002200*                STORAGE ANALYSIS REQUEST SA-114.
002300* 03/02/1990 DKF CORRECTED WEIGHT BAND COMPARE - BAND TEST WAS    RPLCCLCL
002400*                USING INTEGER DN-COUNT, DROPPING THE FRACTION.
002500* 07/19/1991 JPV ADDED TRACE DISPLAY UNDER UPSI-7 FOR STORAGE     RPLCCLCL
002600*                OPS DEBUGGING OF POPULARITY DEGREE VALUES.
002700* 01/08/1993 DKF THRESHOLD NOW COMPUTED TO 4 DECIMALS PER         RPLCCLCL
002800*                REVISED STORAGE ANALYSIS SPEC SA-114 REV B.
002900* 05/22/1995 MRQ CLEANED UP COMMENTS, NO LOGIC CHANGE.            RPLCCLCL
003000* 09/30/1998 SAT Y2K REVIEW - PROGRAM HOLDS NO CENTURY DATE       RPLCCLCL
003100*                FIELDS, NO CHANGE REQUIRED.  CERT SAT-1998-47.
003200* 02/14/2001 MRQ DN-COUNT RANGE NOW VALIDATED BY THE CALLER;      RPLCCLCL
003300*                REMOVED REDUNDANT CHECK HERE.
003400* 06/03/2006 JPV ADDED COLD-BAND (W-I=1) EXPLICIT ELSE LEG FOR    RPLCCLCL
003500*                CLARITY AFTER AUDIT FINDING AF-2006-09.
003600* END OF HISTORY ------------------------------------------------
003700
003800******************************************************************
003900*    ENVIRONMENT DIVISION                                       *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-4381.
004600 OBJECT-COMPUTER. IBM-4381.
004700
004800 SPECIAL-NAMES.
004900     UPSI-7 ON STATUS IS WITH-TRACE.
005000
005100******************************************************************
005200*    DATA DIVISION                                               *
005300******************************************************************
005400 DATA DIVISION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-FIELDS.
005900     05  FILLER                  PIC X(11)  VALUE '**STORAGE**'.
006000     05  THIS-PGM                PIC X(08)  VALUE 'RPLCCLC'.
006100
006200*    WEIGHT-BAND BREAKPOINTS, RECOMPUTED EACH CALL FROM THE
006300*    CALLER'S DN-COUNT (BUSINESS RULE 1).  HELD AS A 3-DEEP
006400*    TABLE, HIGH BAND FIRST, SO THE BAND TEST IN W10A CAN BE
006500*    A SINGLE INDEXED SEARCH INSTEAD OF THREE SEPARATE IFS.
006600 01  RPLW-WEIGHT-BANDS.
006700     05  RPLW-BAND OCCURS 3 TIMES
006800                   INDEXED BY RPLW-BX  PIC S9(07)V9(04).
006900 01  RPLW-WEIGHT-BANDS-X REDEFINES RPLW-WEIGHT-BANDS.
007000     05  RPLW-BAND-HI            PIC S9(07)V9(04).
007100     05  RPLW-BAND-MID           PIC S9(07)V9(04).
007200     05  RPLW-BAND-LO            PIC S9(07)V9(04).
007300
007400 01  RPLW-DNC-I-DEC              PIC S9(07)V9(04).
007500 01  RPLW-CRF-EFFECTIVE          PIC 9(02).
007600
007700*    DIAGNOSTIC DISPLAY VIEW OF THE LAST POPULARITY DEGREE
007800*    COMPUTED, SPLIT INTO WHOLE AND FRACTIONAL PARTS FOR A
007900*    READABLE TRACE LINE WHEN UPSI-7 IS ON.
008000 01  RPLW-PD-TRACE               PIC S9(09)V9(04).
008100 01  RPLW-PD-TRACE-X REDEFINES RPLW-PD-TRACE.
008200     05  RPLW-PD-TRACE-INT       PIC S9(09).
008300     05  RPLW-PD-TRACE-DEC       PIC 9(04).
008400
008500******************************************************************
008600*    LINKAGE SECTION                                             *
008700******************************************************************
008800 LINKAGE SECTION.
008900
009000 COPY RPLCALP.
009100
009200******************************************************************
009300*    PROCEDURE DIVISION                                          *
009400******************************************************************
009500 PROCEDURE DIVISION USING RPLCALP-PARMS.
009600
009700******************************************************************
009800*    MAINLINE ROUTINE                                            *
009900******************************************************************
010000 W00-MAINLINE-ROUTINE.
010100
010200     MOVE ZERO                TO RPLCALP-RETURN-CODE.
010300
010400     EVALUATE TRUE
010500         WHEN CALP-REQUEST-WEIGHT
010600             PERFORM W10-COMPUTE-WEIGHT THRU W15-EXIT
010700         WHEN CALP-REQUEST-POPULARITY
010800             PERFORM W20-COMPUTE-POPULARITY THRU W25-EXIT
010900         WHEN CALP-REQUEST-THRESHOLD
011000             PERFORM W30-COMPUTE-THRESHOLD THRU W35-EXIT
011100         WHEN OTHER
011200             MOVE 16          TO RPLCALP-RETURN-CODE
011300     END-EVALUATE.
011400
011500     GOBACK.
011600
011700******************************************************************
011800*    BUSINESS RULE 1 - COVERAGE WEIGHT FROM DNC-I AND DN-COUNT   *
011900******************************************************************
012000 W10-COMPUTE-WEIGHT.
012100
012200     COMPUTE RPLW-BAND-HI  ROUNDED =
012300             RPLCALP-DN-COUNT * 3 / 4.
012400     COMPUTE RPLW-BAND-MID ROUNDED =
012500             RPLCALP-DN-COUNT * 1 / 2.
012600     COMPUTE RPLW-BAND-LO  ROUNDED =
012700             RPLCALP-DN-COUNT * 1 / 4.
012800     MOVE RPLCALP-DNC-I    TO RPLW-DNC-I-DEC.
012900
013000     MOVE 1                   TO RPLCALP-W-I.
013100     SET RPLW-BX              TO 1.
013200
013300     PERFORM W10A-TEST-ONE-BAND THRU W10A-EXIT
013400         UNTIL RPLW-BX > 3.
013500
013600 W15-EXIT.
013700     EXIT.
013800
013900*    ONE BAND COMPARE - BAND 1 IS THE HIGH (3/4) BREAKPOINT,
014000*    BAND 3 THE LOW (1/4) ONE, SO THE FIRST BAND DNC-I-DEC
014100*    MEETS OR EXCEEDS GIVES THE WEIGHT DIRECTLY (4 DOWN TO 2);
014200*    RPLCALP-W-I IS LEFT AT ITS COLD DEFAULT OF 1 IF NO BAND
014300*    IS MET.  RPLW-BX IS FORCED PAST 3 TO END THE SEARCH AS
014400*    SOON AS A BAND HITS.
014500 W10A-TEST-ONE-BAND.
014600
014700     IF  RPLW-DNC-I-DEC NOT < RPLW-BAND (RPLW-BX)
014800         COMPUTE RPLCALP-W-I = 5 - RPLW-BX
014900         SET RPLW-BX          TO 4
015000     ELSE
015100         SET RPLW-BX          UP BY 1
015200     END-IF.
015300
015400 W10A-EXIT.
015500     EXIT.
015600
015700******************************************************************
015800*    BUSINESS RULE 2 - POPULARITY DEGREE                        *
015900******************************************************************
016000 W20-COMPUTE-POPULARITY.
016100
016200     IF  RPLCALP-CRF-I = ZERO
016300         MOVE 1               TO RPLW-CRF-EFFECTIVE
016400     ELSE
016500         MOVE RPLCALP-CRF-I
016600                              TO RPLW-CRF-EFFECTIVE
016700     END-IF.
016800
016900     COMPUTE RPLCALP-PD-I ROUNDED =
017000             (RPLCALP-AC-I * RPLCALP-DNC-I
017100                              * RPLCALP-W-I)
017200                              / RPLW-CRF-EFFECTIVE.
017300
017400     IF  WITH-TRACE
017500         MOVE RPLCALP-PD-I TO RPLW-PD-TRACE
017600         DISPLAY THIS-PGM ' TRACE PD-I=' RPLW-PD-TRACE-INT
017700                 '.' RPLW-PD-TRACE-DEC
017800                              UPON PRINTER
017900     END-IF.
018000
018100 W25-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500*    BUSINESS RULE 3 - INTERVAL THRESHOLD                       *
018600******************************************************************
018700 W30-COMPUTE-THRESHOLD.
018800
018900     IF  RPLCALP-FILE-COUNT = ZERO
019000         MOVE ZERO            TO RPLCALP-THRESHOLD
019100         MOVE 4               TO RPLCALP-RETURN-CODE
019200         GO TO W35-EXIT
019300     END-IF.
019400
019500     COMPUTE RPLCALP-THRESHOLD ROUNDED =
019600             (RPLCALP-PD-SUM / RPLCALP-FILE-COUNT)
019700                              / RPLCALP-DN-COUNT.
019800
019900 W35-EXIT.
020000     EXIT.
