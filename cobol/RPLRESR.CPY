000100*****************************************************************
000200*    RPLRESR  -  REPLICA FACTOR SYSTEM - INTERVAL RESULT        *
000300*    OUTPUT RECORD.  ONE LINE PER FILE PER INTERVAL, WRITTEN TO *
000400*    INTERVAL-OUT AS DELIMITED (CSV) TEXT, LINE SEQUENTIAL.     *
000500*    THE WORK RECORD BELOW IS BUILT FIRST, THEN STRUNG INTO     *
000600*    THE CSV TEXT LINE BY THE CALLING PROGRAM.                  *
000700*****************************************************************
000800* CHANGE HISTORY ------------------------------------------------
000900* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLRESCL
001000* END OF HISTORY ------------------------------------------------
001100*
001200 01  RPLR-RESULT-LINE                PIC X(133).
001300*
001400 01  RPLR-RESULT-WORK.
001500     05  RPLR-W-FILENAME             PIC X(20).
001600     05  RPLR-W-AC-I                 PIC 9(06).
001700     05  RPLR-W-DNC-I                PIC 9(04).
001800     05  RPLR-W-W-I                  PIC 9(01).
001900     05  RPLR-W-CRF-I                PIC 9(02).
002000     05  RPLR-W-PD-I                 PIC S9(09)V9(04).
002100     05  RPLR-W-THRESHOLD            PIC S9(09)V9(04).
002200     05  RPLR-W-CLASSIFICATION       PIC X(04).
002300     05  RPLR-W-NRF-I                PIC 9(04).
002400     05  RPLR-W-ERASURE-CODING       PIC X(05).
002500     05  RPLR-W-INTERVAL-START       PIC X(19).
002600     05  RPLR-W-INTERVAL-END         PIC X(19).
002700     05  FILLER                      PIC X(08).
002800*
002900*    EDITED NUMERIC FIELDS USED TO BUILD THE CSV TEXT OF
003000*    PD-I AND THRESHOLD WITHOUT AN EMBEDDED SIGN CHARACTER.
003100 01  RPLR-W-PD-EDIT                  PIC ---------9.9999.
003200 01  RPLR-W-TH-EDIT                  PIC ---------9.9999.
