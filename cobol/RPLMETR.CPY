000100*****************************************************************
000200*    RPLMETR  -  REPLICA FACTOR SYSTEM - PER-FILE METRICS       *
000300*    TABLE.  ONE ENTRY PER DISTINCT FILE SEEN IN THE CURRENT    *
000400*    INTERVAL, BUILT BY THE AGGREGATION STEP AND CARRIED        *
000500*    THROUGH CLASSIFICATION, NEW-FACTOR COMPUTATION, AND THE    *
000600*    INTERVAL RESULT WRITE.  THE NODE SUB-TABLE IS USED ONLY    *
000700*    TO DEDUPLICATE NODE IDS WHILE COUNTING DNC-I.              *
000800*****************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLMETCL
001100* END OF HISTORY ------------------------------------------------
001200*
001300 01  RPLM-METRIC-TABLE.
001400     05  RPLM-METRIC-ENTRY OCCURS 200 TIMES
001500                            INDEXED BY RPLM-IX.
001600         10  RPLM-FILENAME           PIC X(20).
001700         10  RPLM-AC-I               PIC 9(06).
001800         10  RPLM-DNC-I              PIC 9(04).
001900         10  RPLM-CRF-I              PIC 9(02).
002000         10  RPLM-W-I                PIC 9(01).
002100         10  RPLM-PD-I               PIC S9(09)V9(04).
002200         10  RPLM-CLASSIFICATION     PIC X(04).
002300             88  RPLM-IS-HOT             VALUE 'HOT '.
002400             88  RPLM-IS-WARM            VALUE 'WARM'.
002500             88  RPLM-IS-COLD            VALUE 'COLD'.
002600         10  RPLM-OLD-NEW-RF.
002700             15  RPLM-OLD-RF         PIC 9(04).
002800             15  RPLM-NRF-I          PIC 9(04).
002900         10  RPLM-OLD-NEW-RF-N REDEFINES RPLM-OLD-NEW-RF
003000                                     PIC 9(08).
003100         10  RPLM-ERASURE-CODING     PIC X(05).
003200             88  RPLM-ERASURE-YES        VALUE 'True '.
003300             88  RPLM-ERASURE-NO         VALUE 'False'.
003400         10  RPLM-NODE-COUNT         PIC 9(04) BINARY.
003500         10  RPLM-NODE-TABLE.
003600             15  RPLM-NODE-ENTRY OCCURS 1000 TIMES
003700                                  INDEXED BY RPLM-NX
003800                                  PIC 9(04).
003900         10  FILLER                  PIC X(04).
004000 77  RPLM-FILE-COUNT              PIC S9(04) BINARY VALUE ZERO.
