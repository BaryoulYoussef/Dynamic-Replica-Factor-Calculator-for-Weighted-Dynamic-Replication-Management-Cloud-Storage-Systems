000100*****************************************************************
000200*    RPLACCR  -  REPLICA FACTOR SYSTEM - ACCESS LOG RECORD      *
000300*    ONE ENTRY PER FILE ACCESS EVENT ON THE DISTRIBUTED         *
000400*    STORAGE CLUSTER.  PHYSICAL FILE IS DELIMITED (CSV), LINE   *
000500*    SEQUENTIAL, WITH A HEADER LINE.  THIS LAYOUT IS THE        *
000600*    LOGICAL (PARSED) VIEW OF ONE DETAIL LINE, BUILT BY         *
000700*    UNSTRING FROM THE RAW CSV TEXT.                            *
000800*****************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLACRCL
001100* END OF HISTORY ------------------------------------------------
001200*
001300 01  RPLA-ACCESS-LOG-RECORD.
001400     05  RPLA-FILENAME               PIC X(20).
001500     05  RPLA-NODE-ID                PIC 9(04).
001600     05  RPLA-TIMESTAMP              PIC X(19).
001700     05  RPLA-TIMESTAMP-R REDEFINES RPLA-TIMESTAMP.
001800         10  RPLA-TS-YYYY            PIC 9(04).
001900         10  FILLER                  PIC X(01).
002000         10  RPLA-TS-MM              PIC 9(02).
002100         10  FILLER                  PIC X(01).
002200         10  RPLA-TS-DD              PIC 9(02).
002300         10  FILLER                  PIC X(01).
002400         10  RPLA-TS-HH              PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  RPLA-TS-MI              PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  RPLA-TS-SS              PIC 9(02).
002900     05  RPLA-CURR-REPL-FACTOR       PIC 9(02).
003000     05  FILLER                      PIC X(10).
