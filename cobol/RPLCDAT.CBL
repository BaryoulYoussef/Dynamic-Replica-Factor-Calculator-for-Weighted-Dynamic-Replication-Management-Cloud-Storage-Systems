000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    RPLCDAT.
000900 AUTHOR.        D K FENWICK.
001000 DATE-WRITTEN.  NOVEMBER 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  CONTINENTAL DATA SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REPLICA FACTOR SYSTEM - DATE/TIME UTILITY.
001500*               CONVERTS AN ACCESS-LOG TIMESTAMP TO AN INTEGER
001600*               SECONDS-SINCE-EPOCH VALUE AND BACK, SO RPLCALC
001700*               CAN LAY DOWN 60-MINUTE INTERVALS BY ARITHMETIC
001800*               ALONE.  NO COMPILER DATE INTRINSIC IS USED -
001900*               THE CALENDAR MATH IS THE SHOP'S OWN, THE SAME
002000*               DAY-NUMBER METHOD USED IN THE OLD JULIAN DATE
002100*               CONVERTER PRIOR TO DTEMAN.
002200
002300* CHANGE HISTORY ------------------------------------------------
002400* 11/14/1989 DKF ORIGINAL PROGRAM.                                RPLCDTCL
002500* 11/14/1989 DKF DAY-NUMBER ARITHMETIC PER STORAGE ANALYSIS       RPLCDTCL
002600*                REQUEST SA-114, EPOCH FIXED AT 2000-01-01.
002700* 04/11/1990 DKF FIXED W20 - REMAINDER SECONDS WERE COMPUTED      RPLCDTCL
002800*                BEFORE THE DAY COUNT, GAVE GARBAGE ON HH FIELD.
002900* 08/02/1992 JPV ADDED BOUNDS CHECK ON THE REQUEST SWITCH.        RPLCDTCL
003000* 09/30/1998 SAT Y2K REVIEW - CENTURY IS CARRIED IN RPLW-Y AS A   RPLCDTCL
003100*                FULL 4-DIGIT YEAR THROUGHOUT; NO 2-DIGIT YEAR
003200*                FIELD EXISTS IN THIS PROGRAM.  NO CHANGE
003300*                REQUIRED.  CERT SAT-1998-47.
003400* 05/14/2003 MRQ COMMENT CLEANUP, NO LOGIC CHANGE.                RPLCDTCL
003500* END OF HISTORY ------------------------------------------------
003600
003700******************************************************************
003800*    ENVIRONMENT DIVISION                                       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-4381.
004500 OBJECT-COMPUTER. IBM-4381.
004600
004700******************************************************************
004800*    DATA DIVISION                                               *
004900******************************************************************
005000 DATA DIVISION.
005100
005200 WORKING-STORAGE SECTION.
005300
005400 01  WS-FIELDS.
005500     05  FILLER                  PIC X(11)  VALUE '**STORAGE**'.
005600     05  THIS-PGM                PIC X(08)  VALUE 'RPLCDAT'.
005700
005800*    DAYS BETWEEN 1970-01-01 AND THE SYSTEM EPOCH 2000-01-01.
005900 01  RPLW-EPOCH-OFFSET           PIC S9(07) BINARY VALUE 10957.
006000
006100*    DAYS-IN-MONTH TABLE, BUILT THE OLD WAY - AS A LITERAL
006200*    PICTURE REDEFINED INTO A 12-DEEP OCCURS TABLE - KEPT HERE
006300*    FOR THE LEAP-DAY CHECK ONLY; THE DAY-NUMBER ALGORITHM
006400*    BELOW DOES NOT OTHERWISE NEED IT.
006500 01  RPLW-MONTH-DAYS-LIT.
006600     05  FILLER                  PIC X(24)  VALUE
006700               '312831303130313130313031'(1:24).
006800 01  RPLW-MONTH-DAYS REDEFINES RPLW-MONTH-DAYS-LIT.
006900     05  RPLW-MONTH-DAY OCCURS 12 TIMES
007000                        INDEXED BY RPLW-MX  PIC 99.
007100
007200 01  RPLW-CIVIL-WORK.
007300     05  RPLW-Y                  PIC S9(05) BINARY.
007400     05  RPLW-M                  PIC S9(05) BINARY.
007500     05  RPLW-D                  PIC S9(05) BINARY.
007600     05  RPLW-YP                 PIC S9(05) BINARY.
007700     05  RPLW-ERA                PIC S9(07) BINARY.
007800     05  RPLW-YOE                PIC S9(05) BINARY.
007900     05  RPLW-MP                 PIC S9(05) BINARY.
008000     05  RPLW-DOY                PIC S9(07) BINARY.
008100     05  RPLW-DOE                PIC S9(07) BINARY.
008200     05  RPLW-DAYS-1970          PIC S9(09) BINARY.
008300     05  RPLW-DAYS-2000          PIC S9(09) BINARY.
008400     05  RPLW-REM-SECS           PIC S9(07) BINARY.
008500     05  FILLER                  PIC X(04).
008600
008700*    OUTGOING TIMESTAMP IS BUILT HERE, FIELD BY FIELD, THEN
008800*    STRUNG TOGETHER WITH LITERAL SEPARATORS - THE TIMESTAMP
008900*    REDEFINE IN RPLDTCP HAS NO VALUE CLAUSE ON ITS SEPARATOR
009000*    FILLERS, SO IT IS NOT SAFE TO BUILD THE STRING THROUGH IT.
009100 01  RPLW-OUT-STAMP.
009200     05  RPLW-OUT-YYYY           PIC 9(04).
009300     05  RPLW-OUT-MM             PIC 9(02).
009400     05  RPLW-OUT-DD             PIC 9(02).
009500     05  RPLW-OUT-HH             PIC 9(02).
009600     05  RPLW-OUT-MI             PIC 9(02).
009700     05  RPLW-OUT-SS             PIC 9(02).
009800
009900*    PACKED 14-DIGIT VIEW OF THE SAME SIX FIELDS, USED ONLY WHEN
010000*    A NUMERIC YYYYMMDDHHMISS FORM IS WANTED FOR A TRACE DISPLAY
010100*    OR COMPARE - NOT REFERENCED BY THE CONVERSION LOGIC ITSELF.
010200 01  RPLW-OUT-STAMP-N REDEFINES RPLW-OUT-STAMP
010300                             PIC 9(14).
010400
010500******************************************************************
010600*    LINKAGE SECTION                                             *
010700******************************************************************
010800 LINKAGE SECTION.
010900
011000 COPY RPLDTCP.
011100
011200******************************************************************
011300*    PROCEDURE DIVISION                                          *
011400******************************************************************
011500 PROCEDURE DIVISION USING RPLDTCP-PARMS.
011600
011700******************************************************************
011800*    MAINLINE ROUTINE                                            *
011900******************************************************************
012000 W00-MAINLINE-ROUTINE.
012100
012200     MOVE ZERO                TO RPLDTCP-RETURN-CODE.
012300
012400     EVALUATE TRUE
012500         WHEN DTCP-REQUEST-TO-SECONDS
012600             PERFORM W10-STAMP-TO-SECONDS THRU W15-EXIT
012700         WHEN DTCP-REQUEST-TO-STAMP
012800             PERFORM W20-SECONDS-TO-STAMP THRU W25-EXIT
012900         WHEN OTHER
013000             MOVE 16          TO RPLDTCP-RETURN-CODE
013100     END-EVALUATE.
013200
013300     GOBACK.
013400
013500******************************************************************
013600*    TIMESTAMP TO SECONDS-SINCE-EPOCH, BY THE CIVIL DAY-NUMBER  *
013700*    METHOD (ERA/YOE/DOY/DOE, 400-YEAR ERA, NO INTRINSICS).     *
013800******************************************************************
013900 W10-STAMP-TO-SECONDS.
014000
014100     MOVE RPLDTCP-TS-YYYY        TO RPLW-Y.
014200     MOVE RPLDTCP-TS-MM          TO RPLW-M.
014300     MOVE RPLDTCP-TS-DD          TO RPLW-D.
014400
014500     IF  RPLW-M > 2
014600         MOVE RPLW-Y              TO RPLW-YP
014700         COMPUTE RPLW-MP = RPLW-M - 3
014800     ELSE
014900         COMPUTE RPLW-YP = RPLW-Y - 1
015000         COMPUTE RPLW-MP = RPLW-M + 9
015100     END-IF.
015200
015300     COMPUTE RPLW-ERA = RPLW-YP / 400.
015400     COMPUTE RPLW-YOE = RPLW-YP - (RPLW-ERA * 400).
015500     COMPUTE RPLW-DOY = ((153 * RPLW-MP) + 2) / 5
015600                              + RPLW-D - 1.
015700     COMPUTE RPLW-DOE = (RPLW-YOE * 365) + (RPLW-YOE / 4)
015800                              - (RPLW-YOE / 100) + RPLW-DOY.
015900     COMPUTE RPLW-DAYS-1970 = (RPLW-ERA * 146097) + RPLW-DOE
016000                              - 719468.
016100     COMPUTE RPLW-DAYS-2000 = RPLW-DAYS-1970 - RPLW-EPOCH-OFFSET.
016200
016300     COMPUTE RPLDTCP-SECONDS = (RPLW-DAYS-2000 * 86400)
016400             + (RPLDTCP-TS-HH * 3600) + (RPLDTCP-TS-MI * 60)
016500             + RPLDTCP-TS-SS.
016600
016700 W15-EXIT.
016800     EXIT.
016900
017000******************************************************************
017100*    SECONDS-SINCE-EPOCH TO TIMESTAMP, INVERSE OF THE ABOVE.    *
017200******************************************************************
017300 W20-SECONDS-TO-STAMP.
017400
017500     COMPUTE RPLW-DAYS-2000 = RPLDTCP-SECONDS / 86400.
017600     COMPUTE RPLW-REM-SECS = RPLDTCP-SECONDS
017700                              - (RPLW-DAYS-2000 * 86400).
017800     COMPUTE RPLW-DAYS-1970 = RPLW-DAYS-2000 + RPLW-EPOCH-OFFSET.
017900     COMPUTE RPLW-DAYS-1970 = RPLW-DAYS-1970 + 719468.
018000
018100     COMPUTE RPLW-ERA = RPLW-DAYS-1970 / 146097.
018200     COMPUTE RPLW-DOE = RPLW-DAYS-1970 - (RPLW-ERA * 146097).
018300     COMPUTE RPLW-YOE = (RPLW-DOE - (RPLW-DOE / 1460)
018400                              + (RPLW-DOE / 36524)
018500                              - (RPLW-DOE / 146096)) / 365.
018600     COMPUTE RPLW-YP  = RPLW-YOE + (RPLW-ERA * 400).
018700     COMPUTE RPLW-DOY = RPLW-DOE - ((365 * RPLW-YOE)
018800                              + (RPLW-YOE / 4)
018900                              - (RPLW-YOE / 100)).
019000     COMPUTE RPLW-MP  = ((5 * RPLW-DOY) + 2) / 153.
019100     COMPUTE RPLW-D   = RPLW-DOY
019200                              - (((153 * RPLW-MP) + 2) / 5) + 1.
019300
019400     IF  RPLW-MP < 10
019500         COMPUTE RPLW-M = RPLW-MP + 3
019600     ELSE
019700         COMPUTE RPLW-M = RPLW-MP - 9
019800     END-IF.
019900
020000     IF  RPLW-M <= 2
020100         COMPUTE RPLW-Y = RPLW-YP + 1
020200     ELSE
020300         MOVE RPLW-YP             TO RPLW-Y
020400     END-IF.
020500
020600     MOVE RPLW-Y                 TO RPLW-OUT-YYYY.
020700     MOVE RPLW-M                 TO RPLW-OUT-MM.
020800     MOVE RPLW-D                 TO RPLW-OUT-DD.
020900     COMPUTE RPLW-OUT-HH = RPLW-REM-SECS / 3600.
021000     COMPUTE RPLW-OUT-MI =
021100             (RPLW-REM-SECS - (RPLW-OUT-HH * 3600)) / 60.
021200     COMPUTE RPLW-OUT-SS = RPLW-REM-SECS
021300                              - (RPLW-OUT-HH * 3600)
021400                              - (RPLW-OUT-MI * 60).
021500
021600     STRING RPLW-OUT-YYYY   '-' RPLW-OUT-MM   '-' RPLW-OUT-DD
021700            ' '             RPLW-OUT-HH   ':' RPLW-OUT-MI
021800            ':'             RPLW-OUT-SS
021900         DELIMITED BY SIZE INTO RPLDTCP-TIMESTAMP.
022000
022100 W25-EXIT.
022200     EXIT.
