000100*****************************************************************
000200*    RPLCALP  -  REPLICA FACTOR SYSTEM - CALCULATOR PARAMETER   *
000300*    BLOCK.  PASSED BETWEEN THE BATCH DRIVER AND THE RPLCCLC    *
000400*    CALCULATOR SUBPROGRAM.  CALLER SETS THE REQUEST SWITCH     *
000500*    AND THE INPUT FIELDS FOR THAT REQUEST, THEN CALLS RPLCCLC  *
000600*    USING RPLCALP-PARMS; RPLCCLC RETURNS THE RESULT FIELD AND  *
000700*    RPLCALP-RETURN-CODE.                                       *
000800*****************************************************************
000900* CHANGE HISTORY ------------------------------------------------
001000* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLCAPCL
001100* END OF HISTORY ------------------------------------------------
001200*
001300 01  RPLCALP-PARMS.
001400     05  RPLCALP-REQUEST-CODE        PIC X(01).
001500         88  CALP-REQUEST-WEIGHT         VALUE 'W'.
001600         88  CALP-REQUEST-POPULARITY     VALUE 'P'.
001700         88  CALP-REQUEST-THRESHOLD      VALUE 'T'.
001800     05  RPLCALP-RETURN-CODE         PIC S9(04) BINARY.
001900         88  CALP-REQUEST-COMPLETED      VALUE ZERO.
002000     05  RPLCALP-DN-COUNT            PIC 9(04).
002100     05  RPLCALP-AC-I                PIC 9(06).
002200     05  RPLCALP-DNC-I               PIC 9(04).
002300     05  RPLCALP-CRF-I               PIC 9(02).
002400     05  RPLCALP-W-I                 PIC 9(01).
002500     05  RPLCALP-PD-I                PIC S9(09)V9(04).
002600     05  RPLCALP-PD-SUM              PIC S9(12)V9(04).
002700     05  RPLCALP-FILE-COUNT          PIC 9(06).
002800     05  RPLCALP-THRESHOLD           PIC S9(09)V9(04).
002900     05  RPLCALP-THRESHOLD-X REDEFINES RPLCALP-THRESHOLD.
003000         10  RPLCALP-THR-INT         PIC S9(09).
003100         10  RPLCALP-THR-DEC         PIC 9(04).
003200     05  FILLER                      PIC X(04).
