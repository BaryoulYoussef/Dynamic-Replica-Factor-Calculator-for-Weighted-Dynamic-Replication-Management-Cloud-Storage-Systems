000100*****************************************************************
000200*    RPLRTCW  -  REPLICA FACTOR SYSTEM - RETURN CODE AND        *
000300*    RUN CONTROL-TOTAL WORK AREA.  COPIED BY EVERY PROGRAM IN   *
000400*    THE REPLICA FACTOR SYSTEM SO THE SAME RETURN CODE AND      *
000500*    CONTROL TOTAL NAMES ARE USED ACROSS THE WHOLE SUITE.       *
000600*****************************************************************
000700* CHANGE HISTORY ------------------------------------------------
000800* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLRTCCL
000900* END OF HISTORY ------------------------------------------------
001000*
001100 77  RTC-CODE                    PIC S9(04) BINARY VALUE ZERO.
001200     88  RTC-NORMAL                          VALUE ZERO.
001300     88  RTC-WARNING                         VALUE 4.
001400     88  RTC-ERROR                           VALUE 8 THRU 16.
001500*
001600*    INTERVAL AND FILE CONTROL TOTALS
001700 01  RPLT-TOTALS.
001800     05  RPLT-INTERVAL-COUNT     PIC 9(04) BINARY VALUE ZERO.
001900     05  RPLT-RECORDS-READ       PIC 9(07) BINARY VALUE ZERO.
002000     05  RPLT-RECORDS-WRITTEN    PIC 9(07) BINARY VALUE ZERO.
002100     05  RPLT-HOT-COUNT          PIC 9(05) BINARY VALUE ZERO.
002200     05  RPLT-WARM-COUNT         PIC 9(05) BINARY VALUE ZERO.
002300     05  RPLT-COLD-COUNT         PIC 9(05) BINARY VALUE ZERO.
002400     05  FILLER                  PIC X(06).
