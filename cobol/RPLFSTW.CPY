000100*****************************************************************
000200*    RPLFSTW  -  REPLICA FACTOR SYSTEM - FILE STATUS WORK AREA  *
000300*    COMMON FILE-STATUS TABLE FOR ALL LINE-SEQUENTIAL FILES     *
000400*    OPENED BY A REPLICA FACTOR SYSTEM PROGRAM.  ONE ENTRY PER  *
000500*    FILE, SELECTED BY SUBSCRIPT.  PATTERNED AFTER THE MULTI-   *
000600*    FILE VSAM STATUS TABLE USED BY THE SECURITY SUBSYSTEM.     *
000700*****************************************************************
000800* CHANGE HISTORY ------------------------------------------------
000900* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLFSTCL
001000* END OF HISTORY ------------------------------------------------
001100*
001200 01  RPLF-FILE-TABLE.
001300     05  RPLF-FILE-ENTRY OCCURS 3 TIMES INDEXED BY RPLF-SUB.
001400         10  RPLF-FILE-NAME          PIC X(08).
001500         10  RPLF-FILE-STATUS        PIC X(02).
001600             88  RPLF-STAT-NORMAL        VALUE '00'.
001700             88  RPLF-STAT-EOFILE        VALUE '10'.
001800             88  RPLF-STAT-NOTFND        VALUE '23' '35'.
001900             88  RPLF-STAT-DUPREC        VALUE '22'.
002000         10  RPLF-FILE-STATUS-N REDEFINES RPLF-FILE-STATUS
002100                                     PIC 9(02).
002200         10  RPLF-FUNC-CODE          PIC X(01).
002300             88  RPLF-FUNC-OPEN          VALUE 'O'.
002400             88  RPLF-FUNC-READ          VALUE 'R'.
002500             88  RPLF-FUNC-WRITE         VALUE 'W'.
002600             88  RPLF-FUNC-CLOSE         VALUE 'C'.
002700         10  FILLER                  PIC X(05).
002800 77  RPLF-FILE-TOTL              PIC S9(04) BINARY VALUE 3.
002900 77  RPLF-SUB-W                  PIC S9(04) BINARY.
