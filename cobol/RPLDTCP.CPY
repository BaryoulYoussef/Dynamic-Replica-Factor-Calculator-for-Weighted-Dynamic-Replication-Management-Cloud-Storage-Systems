000100*****************************************************************
000200*    RPLDTCP  -  REPLICA FACTOR SYSTEM - DATE/TIME UTILITY      *
000300*    PARAMETER BLOCK.  PASSED BETWEEN THE BATCH DRIVER AND THE  *
000400*    RPLCDAT DATE/TIME SUBPROGRAM.  NO INTRINSIC DATE FUNCTIONS *
000500*    ARE USED ANYWHERE IN THIS SYSTEM; RPLCDAT DOES ALL         *
000600*    CALENDAR ARITHMETIC BY THE CIVIL DAY-NUMBER METHOD.        *
000700*****************************************************************
000800* CHANGE HISTORY ------------------------------------------------
000900* 11/14/1989 DKF ORIGINAL COPYBOOK.                               RPLDTCCL
001000* END OF HISTORY ------------------------------------------------
001100*
001200 01  RPLDTCP-PARMS.
001300     05  RPLDTCP-REQUEST-CODE        PIC X(01).
001400         88  DTCP-REQUEST-TO-SECONDS     VALUE 'M'.
001500         88  DTCP-REQUEST-TO-STAMP       VALUE 'S'.
001600     05  RPLDTCP-RETURN-CODE         PIC S9(04) BINARY.
001700         88  DTCP-REQUEST-COMPLETED      VALUE ZERO.
001800     05  RPLDTCP-TIMESTAMP           PIC X(19).
001900     05  RPLDTCP-TIMESTAMP-N REDEFINES RPLDTCP-TIMESTAMP.
002000         10  RPLDTCP-TS-YYYY         PIC 9(04).
002100         10  FILLER                  PIC X(01).
002200         10  RPLDTCP-TS-MM           PIC 9(02).
002300         10  FILLER                  PIC X(01).
002400         10  RPLDTCP-TS-DD           PIC 9(02).
002500         10  FILLER                  PIC X(01).
002600         10  RPLDTCP-TS-HH           PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  RPLDTCP-TS-MI           PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  RPLDTCP-TS-SS           PIC 9(02).
003100*    SECONDS SINCE THE SYSTEM EPOCH, 2000-01-01 00:00:00.
003200     05  RPLDTCP-SECONDS             PIC S9(10) BINARY.
003300     05  FILLER                      PIC X(04).
