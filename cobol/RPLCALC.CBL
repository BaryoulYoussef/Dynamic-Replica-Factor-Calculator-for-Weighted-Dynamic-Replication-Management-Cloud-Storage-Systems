000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    RPLCALC.
000900 AUTHOR.        D K FENWICK.
001000 DATE-WRITTEN.  DECEMBER 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  CONTINENTAL DATA SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REPLICA FACTOR SYSTEM - MAIN BATCH DRIVER.
001500*               READS THE CLUSTER ACCESS LOG, LAYS DOWN
001600*               CONSECUTIVE 60-MINUTE INTERVALS OVER THE LOG'S
001700*               TIME SPAN, AND FOR EACH INTERVAL AGGREGATES
001800*               PER-FILE ACCESS METRICS, CLASSIFIES EVERY FILE
001900*               HOT/WARM/COLD, COMPUTES A NEW REPLICATION
002000*               FACTOR, AND WRITES ONE DETAIL RESULT FILE.
002100*               CALLS RPLCCLC FOR THE RULE COMPUTATIONS AND
002200*               RPLCDAT FOR ALL CALENDAR ARITHMETIC.
002300
002400* CHANGE HISTORY ------------------------------------------------
002500* 12/04/1989 DKF ORIGINAL PROGRAM.                                RPLCLCCL
002600* 12/04/1989 DKF INITIAL INTERVAL-SCAN / AGGREGATE / CLASSIFY     RPLCLCCL
002700*                LOGIC PER STORAGE ANALYSIS REQUEST SA-114.
002800* 02/19/1990 DKF CORRECTED INTERVAL-END TEST - WAS EXCLUDING A    RPLCLCCL
002900*                RECORD FALLING EXACTLY ON THE NEXT BOUNDARY.
003000* 06/11/1990 DKF ADDED CARRIED-FACTOR TABLE (RPLCRF-TABLE) SO     RPLCLCCL
003100*                THE NEW FACTOR CARRIES FORWARD BETWEEN
003200*                INTERVALS INSTEAD OF RE-READING CRF EACH TIME.
003300* 09/03/1991 JPV ADDED PARMCARD DN-COUNT OVERRIDE, DEFAULT 10     RPLCLCCL
003400*                PER STORAGE OPS REQUEST.
003500* 01/08/1993 DKF THRESHOLD/PD-I NOW CARRIED TO 4 DECIMALS,        RPLCLCCL
003600*                MATCHES RPLCCLC CHANGE FOR SPEC SA-114 REV B.
003700* 04/27/1994 DKF BANKER'S ROUNDING ADDED TO NEW-FACTOR CALC       RPLCLCCL
003800*                (C40A-ROUND-BANKERS) - PRIOR ROUND-HALF-UP WAS
003900*                OVERSTATING FACTORS AT THE .5 BOUNDARY.
004000* 05/22/1995 MRQ CLEANED UP COMMENTS AND BANNER TEXT.             RPLCLCCL
004100* 09/30/1998 SAT Y2K REVIEW - ALL TIMESTAMP ARITHMETIC ROUTES     RPLCLCCL
004200*                THROUGH RPLCDAT WITH A FULL 4-DIGIT YEAR; NO
004300*                CHANGE REQUIRED HERE.  CERT SAT-1998-47.
004400* 02/14/2001 MRQ DN-COUNT NOW VALIDATED ON READ (1-1000), RANGE   RPLCLCCL
004500*                CHECK MOVED OUT OF RPLCCLC PER THAT PROGRAM'S
004600*                HISTORY ENTRY OF THE SAME DATE.
004700* 07/30/2004 JPV EMPTY-INTERVAL SKIP ADDED - A GAP IN THE LOG     RPLCLCCL
004800*                WAS DRIVING A ZERO-DIVIDE IN THE THRESHOLD CALL.
004900* 06/03/2006 JPV ERASURE-CODING FLAG NOW SET FROM NRF-I=1         RPLCLCCL
005000*                REGARDLESS OF CLASS, PER AUDIT FINDING
005100*                AF-2006-09 (A HOT FILE ROUNDING TO RF 1 WAS
005200*                NOT BEING FLAGGED).
005300* END OF HISTORY ------------------------------------------------
005400
005500******************************************************************
005600*    ENVIRONMENT DIVISION                                       *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900
006000 CONFIGURATION SECTION.
006100
006200 SOURCE-COMPUTER. IBM-4381.
006300 OBJECT-COMPUTER. IBM-4381.
006400
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     SYSLST IS PRINTER
006800     UPSI-0 ON STATUS IS DEBUG-TRACE
006900     CLASS NUMERIC-CLASS IS '0123456789'.
007000
007100 INPUT-OUTPUT SECTION.
007200
007300 FILE-CONTROL.
007400     SELECT ACCESS-LOG   ASSIGN TO ACCESLOG
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS RPLF-FILE-STATUS (1).
007700
007800*    INTERVAL-OUT IS RE-OPENED ONCE PER INTERVAL UNDER A
007900*    FRESH DDNAME BUILT IN WS-OUT-FILENAME (INTERVAL_n_
008000*    RESULTS.CSV) - THE OLD CARD-IMAGE "ONE SELECT, ONE
008100*    FILE" SCHEME WOULD NOT DO FOR A RUN-TIME-VARYING
008200*    NUMBER OF OUTPUT GENERATIONS, SO THE DDNAME ITSELF IS
008300*    CARRIED IN WORKING-STORAGE AND MOVED IN BEFORE EACH OPEN.
008400     SELECT INTERVAL-OUT ASSIGN TO WS-OUT-FILENAME
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS RPLF-FILE-STATUS (2).
008700
008800******************************************************************
008900*    DATA DIVISION                                               *
009000******************************************************************
009100 DATA DIVISION.
009200
009300 FILE SECTION.
009400
009500 FD  ACCESS-LOG
009600     RECORDING MODE IS F.
009700 01  RPLA-RAW-LINE                   PIC X(80).
009800
009900 FD  INTERVAL-OUT
010000     RECORDING MODE IS F.
010100 01  RPLR-RESULT-LINE-FD             PIC X(133).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  WS-FIELDS.
010600     05  FILLER                  PIC X(11)  VALUE '**STORAGE**'.
010700     05  THIS-PGM                PIC X(08)  VALUE 'RPLCALC'.
010800
010900 COPY RPLFSTW.
011000 COPY RPLRTCW.
011100 COPY RPLACCR.
011200 COPY RPLMETR.
011300 COPY RPLRESR.
011400 COPY RPLCALP.
011500 COPY RPLDTCP.
011600
011700*    PARAMETER CARD - ONE LINE, DN-COUNT=nnnn, READ FROM SYSIN.
011800*    DEFAULTS TO 10 WHEN THE CARD IS MISSING OR BLANK.
011900 01  WS-PARM-CARD                    PIC X(80).
012000 01  WS-PARM-KEY                     PIC X(20).
012100 01  WS-PARM-VAL                     PIC X(10).
012200 01  WS-DN-COUNT                     PIC 9(04) VALUE 10.
012300 01  WS-DN-COUNT-X REDEFINES WS-DN-COUNT.
012400     05  WS-DN-COUNT-DIGITS OCCURS 4 TIMES PIC 9.
012500
012600*    HEADER-LINE VALIDATION (BUSINESS RULE 9).
012700 01  WS-HDR-TOK-1                    PIC X(30).
012800 01  WS-HDR-TOK-2                    PIC X(30).
012900 01  WS-HDR-TOK-3                    PIC X(30).
013000 01  WS-HDR-TOK-4                    PIC X(30).
013100
013200*    WHOLE ACCESS LOG, LOADED ONCE, SCANNED ONCE PER INTERVAL.
013300 01  RPLOG-TABLE.
013400     05  RPLOG-ENTRY OCCURS 4000 TIMES
013500                     INDEXED BY RPLOG-IX.
013600         10  RPLOG-FILENAME          PIC X(20).
013700         10  RPLOG-NODE-ID           PIC 9(04).
013800         10  RPLOG-SECONDS           PIC S9(10) BINARY.
013900         10  RPLOG-CRF               PIC 9(02).
014000         10  FILLER                  PIC X(04).
014100 77  WS-LOG-COUNT                PIC S9(06) BINARY VALUE ZERO.
014200
014300*    CARRIED REPLICATION FACTOR, BY FILENAME, FOR THE LIFE OF
014400*    THE RUN (BUSINESS RULE 8).
014500 01  RPLCRF-TABLE.
014600     05  RPLCRF-ENTRY OCCURS 50 TIMES
014700                      INDEXED BY RPLCRF-IX.
014800         10  RPLCRF-FILENAME         PIC X(20).
014900         10  RPLCRF-FACTOR           PIC 9(04).
015000         10  FILLER                  PIC X(04).
015100 77  RPLCRF-COUNT                PIC S9(04) BINARY VALUE ZERO.
015200 77  WS-CRF-FOUND                PIC X(01) VALUE 'N'.
015300     88  CRF-WAS-FOUND                      VALUE 'Y'.
015400 77  WS-CRF-RESULT                PIC 9(04) BINARY.
015500
015600*    INTERVAL-SCAN WORK FIELDS.
015700 77  WS-CURRENT-START             PIC S9(10) BINARY.
015800 77  WS-INTERVAL-START            PIC S9(10) BINARY.
015900 77  WS-INTERVAL-END              PIC S9(10) BINARY.
016000 77  WS-MIN-SECONDS               PIC S9(10) BINARY.
016100 77  WS-MAX-SECONDS               PIC S9(10) BINARY.
016200 77  WS-INTERVAL-START-STAMP      PIC X(19).
016300 77  WS-INTERVAL-END-STAMP        PIC X(19).
016400 77  WS-THRESHOLD                 PIC S9(09)V9(04).
016500 77  WS-IVAL-HOT-COUNT            PIC 9(05) BINARY.
016600 77  WS-IVAL-WARM-COUNT           PIC 9(05) BINARY.
016700 77  WS-IVAL-COLD-COUNT           PIC 9(05) BINARY.
016800 77  WS-IVAL-EDIT                 PIC Z(3)9.
016900 77  WS-IVAL-TRIM                 PIC X(04).
017000
017100*    NODE-DEDUP, BANKER'S-ROUNDING AND SORT WORK FIELDS.
017200 77  WS-NODE-FOUND                PIC X(01) VALUE 'N'.
017300     88  NODE-WAS-FOUND                     VALUE 'Y'.
017400 77  WS-RND-NUMER                 PIC S9(09) BINARY.
017500 77  WS-RND-DENOM                 PIC S9(09) BINARY.
017600 77  WS-RND-QUOT                  PIC S9(09) BINARY.
017700 77  WS-RND-REM                   PIC S9(09) BINARY.
017800 77  WS-RND-TWICE-REM             PIC S9(09) BINARY.
017900 77  WS-RND-PARITY-Q              PIC S9(09) BINARY.
018000 77  WS-RND-PARITY-R              PIC S9(09) BINARY.
018100 77  WS-RND-RESULT                PIC S9(09) BINARY.
018200 77  WS-SORT-PASS                 PIC S9(04) BINARY.
018300 77  WS-SORT-J                    PIC S9(04) BINARY.
018400 77  WS-SORT-K                    PIC S9(04) BINARY.
018500 77  WS-RANK-CLASS                PIC X(04).
018600 77  WS-RANK-VALUE                PIC 9(01).
018700 77  WS-RANK-J                    PIC 9(01).
018800 77  WS-RANK-K                    PIC 9(01).
018900
019000 01  WS-SWAP-ENTRY.
019100     05  WS-SWAP-FILENAME             PIC X(20).
019200     05  WS-SWAP-AC-I                 PIC 9(06).
019300     05  WS-SWAP-DNC-I                PIC 9(04).
019400     05  WS-SWAP-CRF-I                PIC 9(02).
019500     05  WS-SWAP-W-I                  PIC 9(01).
019600     05  WS-SWAP-PD-I                 PIC S9(09)V9(04).
019700     05  WS-SWAP-CLASSIFICATION       PIC X(04).
019800     05  WS-SWAP-OLD-RF               PIC 9(04).
019900     05  WS-SWAP-NRF-I                PIC 9(04).
020000     05  WS-SWAP-ERASURE-CODING       PIC X(05).
020100     05  FILLER                       PIC X(04).
020200
020300*    DYNAMIC OUTPUT DDNAME FOR THE CURRENT INTERVAL.
020400 77  WS-OUT-FILENAME              PIC X(40).
020500
020600******************************************************************
020700*    PROCEDURE DIVISION                                          *
020800******************************************************************
020900 PROCEDURE DIVISION.
021000
021100******************************************************************
021200*    MAINLINE ROUTINE                                            *
021300******************************************************************
021400 A00-MAINLINE-ROUTINE.
021500
021600     DISPLAY '***** RPLCALC - REPLICA FACTOR CALCULATOR *****'
021700                              UPON PRINTER.
021800
021900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
022000
022100     PERFORM B30-LOAD-ACCESS-LOG THRU B35-EXIT.
022200
022300     IF  RTC-ERROR
022400         GO TO A90-ABEND-EXIT
022500     END-IF.
022600
022700     MOVE WS-MIN-SECONDS          TO WS-CURRENT-START.
022800
022900     PERFORM B40-PROCESS-ONE-INTERVAL THRU B45-EXIT
023000         UNTIL WS-CURRENT-START NOT < WS-MAX-SECONDS.
023100
023200     DISPLAY '***** RUN COMPLETE - ' RPLT-INTERVAL-COUNT
023300             ' INTERVAL FILE(S) PROCESSED *****'
023400                              UPON PRINTER.
023500
023600     PERFORM B20-TERMINATION THRU B25-EXIT.
023700
023800     STOP RUN.
023900
024000 A90-ABEND-EXIT.
024100
024200     DISPLAY '***** RPLCALC ABEND - RETURN CODE ' RTC-CODE
024300                              UPON PRINTER.
024400     PERFORM B20-TERMINATION THRU B25-EXIT.
024500     STOP RUN.
024600
024700******************************************************************
024800*    B10 - OPEN FILES, READ THE DN-COUNT PARM CARD               *
024900******************************************************************
025000 B10-INITIALIZATION.
025100
025200     MOVE 'ACCESLOG'              TO RPLF-FILE-NAME (1).
025300     MOVE 'INTRVOUT'              TO RPLF-FILE-NAME (2).
025400
025500     OPEN INPUT ACCESS-LOG.
025600     IF  NOT RPLF-STAT-NORMAL (1)
025700         DISPLAY 'RPLCALC - UNABLE TO OPEN ACCESS-LOG, STATUS '
025800                 RPLF-FILE-STATUS (1) UPON PRINTER
025900         MOVE 16                  TO RTC-CODE
026000         GO TO B15-EXIT
026100     END-IF.
026200
026300     ACCEPT WS-PARM-CARD FROM SYSIN.
026400     MOVE SPACES                  TO WS-PARM-KEY WS-PARM-VAL.
026500     UNSTRING WS-PARM-CARD DELIMITED BY '='
026600         INTO WS-PARM-KEY WS-PARM-VAL.
026700     IF  WS-PARM-KEY (1:8) = 'DN-COUNT' AND WS-PARM-VAL NUMERIC
026800         MOVE WS-PARM-VAL         TO WS-DN-COUNT
026900     END-IF.
027000     IF  WS-DN-COUNT = ZERO OR WS-DN-COUNT > 1000
027100         MOVE 10                  TO WS-DN-COUNT
027200     END-IF.
027300
027400     DISPLAY 'RPLCALC - DN-COUNT IN EFFECT: ' WS-DN-COUNT
027500                              UPON PRINTER.
027600
027700 B15-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    B20 - CLOSE FILES, FINAL CONTROL TOTALS                     *
028200******************************************************************
028300 B20-TERMINATION.
028400
028500     CLOSE ACCESS-LOG.
028600
028700     DISPLAY 'RPLCALC - RECORDS READ    : ' RPLT-RECORDS-READ
028800                              UPON PRINTER.
028900     DISPLAY 'RPLCALC - RECORDS WRITTEN : ' RPLT-RECORDS-WRITTEN
029000                              UPON PRINTER.
029100     DISPLAY 'RPLCALC - TOTAL HOT FILES  : ' RPLT-HOT-COUNT
029200                              UPON PRINTER.
029300     DISPLAY 'RPLCALC - TOTAL WARM FILES : ' RPLT-WARM-COUNT
029400                              UPON PRINTER.
029500     DISPLAY 'RPLCALC - TOTAL COLD FILES : ' RPLT-COLD-COUNT
029600                              UPON PRINTER.
029700
029800 B25-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200*    B30 - LOAD THE WHOLE ACCESS LOG INTO RPLOG-TABLE,           *
030300*    VALIDATING THE HEADER LINE AND TRACKING MIN/MAX TIMESTAMP.  *
030400******************************************************************
030500 B30-LOAD-ACCESS-LOG.
030600
030700     PERFORM B30A-READ-HEADER THRU B30A-EXIT.
030800
030900     IF  RTC-ERROR
031000         GO TO B35-EXIT
031100     END-IF.
031200
031300     PERFORM B30B-READ-ONE-DETAIL THRU B30B-EXIT
031400         UNTIL RPLF-STAT-EOFILE (1).
031500
031600     DISPLAY 'RPLCALC - ACCESS LOG RECORDS LOADED: ' WS-LOG-COUNT
031700                              UPON PRINTER.
031800
031900 B35-EXIT.
032000     EXIT.
032100
032200 B30A-READ-HEADER.
032300
032400     READ ACCESS-LOG INTO WS-PARM-CARD
032500         AT END
032600             MOVE 16              TO RTC-CODE
032700             DISPLAY 'RPLCALC - ACCESS LOG IS EMPTY, NO HEADER'
032800                              UPON PRINTER
032900             GO TO B30A-EXIT
033000     END-READ.
033100
033200     UNSTRING WS-PARM-CARD DELIMITED BY ','
033300         INTO WS-HDR-TOK-1 WS-HDR-TOK-2
033400              WS-HDR-TOK-3 WS-HDR-TOK-4.
033500
033600     IF  WS-HDR-TOK-1 (1:8) NOT = 'filename'
033700         DISPLAY 'RPLCALC - MISSING REQUIRED COLUMN: FILENAME'
033800                              UPON PRINTER
033900         MOVE 8                   TO RTC-CODE
034000     END-IF.
034100     IF  WS-HDR-TOK-2 (1:7) NOT = 'node_id'
034200         DISPLAY 'RPLCALC - MISSING REQUIRED COLUMN: NODE_ID'
034300                              UPON PRINTER
034400         MOVE 8                   TO RTC-CODE
034500     END-IF.
034600     IF  WS-HDR-TOK-3 (1:9) NOT = 'timestamp'
034700         DISPLAY 'RPLCALC - MISSING REQUIRED COLUMN: TIMESTAMP'
034800                              UPON PRINTER
034900         MOVE 8                   TO RTC-CODE
035000     END-IF.
035100     IF  WS-HDR-TOK-4 (1:27) NOT =
035200             'current_replication_factor'
035300         DISPLAY 'RPLCALC - MISSING REQUIRED COLUMN: '
035400                 'CURRENT_REPLICATION_FACTOR' UPON PRINTER
035500         MOVE 8                   TO RTC-CODE
035600     END-IF.
035700
035800 B30A-EXIT.
035900     EXIT.
036000
036100 B30B-READ-ONE-DETAIL.
036200
036300     READ ACCESS-LOG INTO RPLA-RAW-LINE
036400         AT END
036500             MOVE '10'            TO RPLF-FILE-STATUS (1)
036600             GO TO B30B-EXIT
036700     END-READ.
036800
036900     ADD 1                        TO RPLT-RECORDS-READ.
037000     ADD 1                        TO WS-LOG-COUNT.
037100
037200     UNSTRING RPLA-RAW-LINE DELIMITED BY ','
037300         INTO RPLA-FILENAME RPLA-NODE-ID RPLA-TIMESTAMP
037400              RPLA-CURR-REPL-FACTOR.
037500
037600     MOVE RPLA-FILENAME     TO RPLOG-FILENAME (WS-LOG-COUNT).
037700     MOVE RPLA-NODE-ID      TO RPLOG-NODE-ID (WS-LOG-COUNT).
037800     MOVE RPLA-CURR-REPL-FACTOR   TO RPLOG-CRF (WS-LOG-COUNT).
037900
038000     MOVE RPLA-TIMESTAMP          TO RPLDTCP-TIMESTAMP.
038100     SET DTCP-REQUEST-TO-SECONDS  TO TRUE.
038200     CALL 'RPLCDAT' USING RPLDTCP-PARMS.
038300     MOVE RPLDTCP-SECONDS         TO RPLOG-SECONDS (WS-LOG-COUNT).
038400
038500     IF  WS-LOG-COUNT = 1
038600         MOVE RPLDTCP-SECONDS     TO WS-MIN-SECONDS
038700         MOVE RPLDTCP-SECONDS     TO WS-MAX-SECONDS
038800     ELSE
038900         IF  RPLDTCP-SECONDS < WS-MIN-SECONDS
039000             MOVE RPLDTCP-SECONDS TO WS-MIN-SECONDS
039100         END-IF
039200         IF  RPLDTCP-SECONDS > WS-MAX-SECONDS
039300             MOVE RPLDTCP-SECONDS TO WS-MAX-SECONDS
039400         END-IF
039500     END-IF.
039600
039700 B30B-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100*    B40 - PROCESS ONE 60-MINUTE INTERVAL, PERFORMED UNTIL THE   *
040200*    INTERVAL START REACHES THE MAXIMUM TIMESTAMP (BATCH FLOW    *
040300*    STEPS 1-2).                                                 *
040400******************************************************************
040500 B40-PROCESS-ONE-INTERVAL.
040600
040700     ADD 1                        TO RPLT-INTERVAL-COUNT.
040800
040900     PERFORM C10-SET-INTERVAL-BOUNDS THRU C11-EXIT.
041000     PERFORM C15-DISPLAY-INTERVAL-BANNER THRU C16-EXIT.
041100     PERFORM C20-AGGREGATE-INTERVAL THRU C21-EXIT.
041200
041300     IF  RPLM-FILE-COUNT = ZERO
041400         DISPLAY 'RPLCALC -   INTERVAL EMPTY, NO RECORDS - '
041500                 'SKIPPED' UPON PRINTER
041600     ELSE
041700         PERFORM C25-COMPUTE-THRESHOLD THRU C26-EXIT
041800         PERFORM C30-CLASSIFY-INTERVAL THRU C31-EXIT
041900         PERFORM C40-COMPUTE-NEW-FACTOR THRU C41-EXIT
042000         PERFORM C45-SORT-INTERVAL-ROWS THRU C46-EXIT
042100         PERFORM C50-WRITE-INTERVAL-FILE THRU C51-EXIT
042200         PERFORM C60-DISPLAY-INTERVAL-TOTALS THRU C61-EXIT
042300     END-IF.
042400
042500     MOVE WS-INTERVAL-END         TO WS-CURRENT-START.
042600
042700 B45-EXIT.
042800     EXIT.
042900
043000******************************************************************
043100*    C10 - SET THE CURRENT INTERVAL'S START/END SECONDS AND      *
043200*    THEIR PRINTABLE TIMESTAMPS.                                 *
043300******************************************************************
043400 C10-SET-INTERVAL-BOUNDS.
043500
043600     MOVE WS-CURRENT-START        TO WS-INTERVAL-START.
043700     COMPUTE WS-INTERVAL-END = WS-INTERVAL-START + 3600.
043800
043900     MOVE WS-INTERVAL-START       TO RPLDTCP-SECONDS.
044000     SET DTCP-REQUEST-TO-STAMP    TO TRUE.
044100     CALL 'RPLCDAT' USING RPLDTCP-PARMS.
044200     MOVE RPLDTCP-TIMESTAMP       TO WS-INTERVAL-START-STAMP.
044300
044400     MOVE WS-INTERVAL-END         TO RPLDTCP-SECONDS.
044500     SET DTCP-REQUEST-TO-STAMP    TO TRUE.
044600     CALL 'RPLCDAT' USING RPLDTCP-PARMS.
044700     MOVE RPLDTCP-TIMESTAMP       TO WS-INTERVAL-END-STAMP.
044800
044900 C11-EXIT.
045000     EXIT.
045100
045200******************************************************************
045300*    C15 - BANNER LINE FOR THE CURRENT INTERVAL                  *
045400******************************************************************
045500 C15-DISPLAY-INTERVAL-BANNER.
045600
045700     DISPLAY ' '                  UPON PRINTER.
045800     DISPLAY 'RPLCALC - INTERVAL ' RPLT-INTERVAL-COUNT
045900             '  ' WS-INTERVAL-START-STAMP
046000             ' TO ' WS-INTERVAL-END-STAMP
046100                              UPON PRINTER.
046200
046300 C16-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700*    C20 - AGGREGATE PER-FILE METRICS FOR THE CURRENT INTERVAL   *
046800*    (BATCH FLOW 2.1-2.2).  SCANS THE WHOLE IN-MEMORY LOG ONCE.  *
046900******************************************************************
047000 C20-AGGREGATE-INTERVAL.
047100
047200     MOVE ZERO                    TO RPLM-FILE-COUNT.
047300
047400     PERFORM C20A-SCAN-ONE-LOG-ROW THRU C20A-EXIT
047500         VARYING RPLOG-IX FROM 1 BY 1
047600         UNTIL RPLOG-IX > WS-LOG-COUNT.
047700
047800     PERFORM C20D-COMPUTE-ONE-FILE THRU C20D-EXIT
047900         VARYING RPLM-IX FROM 1 BY 1
048000         UNTIL RPLM-IX > RPLM-FILE-COUNT.
048100
048200 C21-EXIT.
048300     EXIT.
048400
048500 C20A-SCAN-ONE-LOG-ROW.
048600
048700     IF  RPLOG-SECONDS (RPLOG-IX) >= WS-INTERVAL-START
048800         AND RPLOG-SECONDS (RPLOG-IX) < WS-INTERVAL-END
048900         PERFORM C20B-FIND-OR-ADD-ENTRY THRU C20B-EXIT
049000         ADD 1 TO RPLM-AC-I (RPLM-IX)
049100         PERFORM C20C-DEDUP-NODE-ID THRU C20C-EXIT
049200     END-IF.
049300
049400 C20A-EXIT.
049500     EXIT.
049600
049700*    LOCATE THE METRIC-TABLE ENTRY FOR RPLOG-FILENAME(RPLOG-IX),
049800*    CREATING ONE (AND ESTABLISHING ITS CARRIED CRF-I) THE
049900*    FIRST TIME THE FILE IS SEEN IN THIS INTERVAL.
050000 C20B-FIND-OR-ADD-ENTRY.
050100
050200     MOVE 'N'                     TO WS-NODE-FOUND.
050300     PERFORM C20B1-SEARCH-ONE-ENTRY THRU C20B1-EXIT
050400         VARYING RPLM-IX FROM 1 BY 1
050500         UNTIL RPLM-IX > RPLM-FILE-COUNT.
050600
050700     IF  NOT NODE-WAS-FOUND
050800         ADD 1                    TO RPLM-FILE-COUNT
050900         SET RPLM-IX              TO RPLM-FILE-COUNT
051000         MOVE RPLOG-FILENAME (RPLOG-IX)
051100                                  TO RPLM-FILENAME (RPLM-IX)
051200         MOVE ZERO                TO RPLM-AC-I (RPLM-IX)
051300         MOVE ZERO                TO RPLM-NODE-COUNT (RPLM-IX)
051400         PERFORM E10-GET-CARRIED-FACTOR THRU E11-EXIT
051500         IF  CRF-WAS-FOUND
051600             MOVE WS-CRF-RESULT   TO RPLM-CRF-I (RPLM-IX)
051700         ELSE
051800             MOVE RPLOG-CRF (RPLOG-IX)
051900                                  TO RPLM-CRF-I (RPLM-IX)
052000             PERFORM E20-SET-CARRIED-FACTOR THRU E21-EXIT
052100         END-IF
052200     END-IF.
052300
052400 C20B-EXIT.
052500     EXIT.
052600
052700*    SEARCH BODY FOR C20B - ONE METRIC-TABLE ENTRY COMPARE.
052800 C20B1-SEARCH-ONE-ENTRY.
052900
053000     IF  RPLM-FILENAME (RPLM-IX) = RPLOG-FILENAME (RPLOG-IX)
053100         SET NODE-WAS-FOUND       TO TRUE
053200     END-IF.
053300
053400 C20B1-EXIT.
053500     EXIT.
053600
053700*    RECORD THIS ACCESS'S NODE-ID IN THE CURRENT METRIC ENTRY'S
053800*    NODE SUB-TABLE IF NOT ALREADY PRESENT, FOR DNC-I.
053900 C20C-DEDUP-NODE-ID.
054000
054100     MOVE 'N'                     TO WS-NODE-FOUND.
054200     PERFORM C20C1-SEARCH-ONE-NODE THRU C20C1-EXIT
054300         VARYING RPLM-NX FROM 1 BY 1
054400         UNTIL RPLM-NX > RPLM-NODE-COUNT (RPLM-IX).
054500
054600     IF  NOT NODE-WAS-FOUND
054700         ADD 1                    TO RPLM-NODE-COUNT (RPLM-IX)
054800         SET RPLM-NX              TO RPLM-NODE-COUNT (RPLM-IX)
054900         MOVE RPLOG-NODE-ID (RPLOG-IX)
055000                 TO RPLM-NODE-ENTRY (RPLM-IX, RPLM-NX)
055100     END-IF.
055200
055300 C20C-EXIT.
055400     EXIT.
055500
055600*    SEARCH BODY FOR C20C - ONE NODE SUB-TABLE ENTRY COMPARE.
055700 C20C1-SEARCH-ONE-NODE.
055800
055900     IF  RPLM-NODE-ENTRY (RPLM-IX, RPLM-NX)
056000             = RPLOG-NODE-ID (RPLOG-IX)
056100         SET NODE-WAS-FOUND       TO TRUE
056200     END-IF.
056300
056400 C20C1-EXIT.
056500     EXIT.
056600
056700*    ONCE AC-I AND DNC-I ARE FINAL FOR A FILE, CALL RPLCCLC FOR
056800*    THE WEIGHT AND POPULARITY DEGREE (BUSINESS RULES 1-2).
056900 C20D-COMPUTE-ONE-FILE.
057000
057100     MOVE RPLM-NODE-COUNT (RPLM-IX)
057200                                  TO RPLM-DNC-I (RPLM-IX).
057300
057400     MOVE WS-DN-COUNT             TO RPLCALP-DN-COUNT.
057500     MOVE RPLM-DNC-I (RPLM-IX)    TO RPLCALP-DNC-I.
057600     SET CALP-REQUEST-WEIGHT      TO TRUE.
057700     CALL 'RPLCCLC' USING RPLCALP-PARMS.
057800     MOVE RPLCALP-W-I             TO RPLM-W-I (RPLM-IX).
057900
058000     MOVE RPLM-AC-I (RPLM-IX)     TO RPLCALP-AC-I.
058100     MOVE RPLM-CRF-I (RPLM-IX)    TO RPLCALP-CRF-I.
058200     SET CALP-REQUEST-POPULARITY  TO TRUE.
058300     CALL 'RPLCCLC' USING RPLCALP-PARMS.
058400     MOVE RPLCALP-PD-I            TO RPLM-PD-I (RPLM-IX).
058500
058600 C20D-EXIT.
058700     EXIT.
058800
058900******************************************************************
059000*    C25 - INTERVAL THRESHOLD (BUSINESS RULE 3, BATCH FLOW 2.3)  *
059100******************************************************************
059200 C25-COMPUTE-THRESHOLD.
059300
059400     MOVE ZERO                    TO RPLCALP-PD-SUM.
059500
059600     PERFORM C25A-SUM-ONE-PD THRU C25A-EXIT
059700         VARYING RPLM-IX FROM 1 BY 1
059800         UNTIL RPLM-IX > RPLM-FILE-COUNT.
059900
060000     MOVE WS-DN-COUNT             TO RPLCALP-DN-COUNT.
060100     MOVE RPLM-FILE-COUNT         TO RPLCALP-FILE-COUNT.
060200     SET CALP-REQUEST-THRESHOLD   TO TRUE.
060300     CALL 'RPLCCLC' USING RPLCALP-PARMS.
060400     MOVE RPLCALP-THRESHOLD       TO WS-THRESHOLD.
060500
060600 C26-EXIT.
060700     EXIT.
060800
060900 C25A-SUM-ONE-PD.
061000
061100     ADD RPLM-PD-I (RPLM-IX)      TO RPLCALP-PD-SUM.
061200
061300 C25A-EXIT.
061400     EXIT.
061500
061600******************************************************************
061700*    C30 - CLASSIFY EVERY FILE HOT/WARM/COLD (BUSINESS RULE 4)   *
061800******************************************************************
061900 C30-CLASSIFY-INTERVAL.
062000
062100     MOVE ZERO                    TO WS-IVAL-HOT-COUNT.
062200     MOVE ZERO                    TO WS-IVAL-WARM-COUNT.
062300     MOVE ZERO                    TO WS-IVAL-COLD-COUNT.
062400
062500     PERFORM C30A-CLASSIFY-ONE-FILE THRU C30A-EXIT
062600         VARYING RPLM-IX FROM 1 BY 1
062700         UNTIL RPLM-IX > RPLM-FILE-COUNT.
062800
062900     ADD WS-IVAL-HOT-COUNT        TO RPLT-HOT-COUNT.
063000     ADD WS-IVAL-WARM-COUNT       TO RPLT-WARM-COUNT.
063100     ADD WS-IVAL-COLD-COUNT       TO RPLT-COLD-COUNT.
063200
063300 C31-EXIT.
063400     EXIT.
063500
063600 C30A-CLASSIFY-ONE-FILE.
063700
063800     EVALUATE TRUE
063900         WHEN RPLM-PD-I (RPLM-IX) NOT < WS-THRESHOLD
064000              AND RPLM-W-I (RPLM-IX) >= 3
064100             MOVE 'HOT '          TO RPLM-CLASSIFICATION (RPLM-IX)
064200             ADD 1                TO WS-IVAL-HOT-COUNT
064300         WHEN RPLM-PD-I (RPLM-IX) NOT < WS-THRESHOLD
064400              AND RPLM-W-I (RPLM-IX) < 3
064500             MOVE 'WARM'          TO RPLM-CLASSIFICATION (RPLM-IX)
064600             ADD 1                TO WS-IVAL-WARM-COUNT
064700         WHEN RPLM-PD-I (RPLM-IX) < WS-THRESHOLD
064800              AND RPLM-W-I (RPLM-IX) >= 3
064900             MOVE 'WARM'          TO RPLM-CLASSIFICATION (RPLM-IX)
065000             ADD 1                TO WS-IVAL-WARM-COUNT
065100         WHEN OTHER
065200             MOVE 'COLD'          TO RPLM-CLASSIFICATION (RPLM-IX)
065300             ADD 1                TO WS-IVAL-COLD-COUNT
065400     END-EVALUATE.
065500
065600 C30A-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000*    C40 - NEW REPLICATION FACTOR (BUSINESS RULES 5, 6, 7, 8)    *
066100******************************************************************
066200 C40-COMPUTE-NEW-FACTOR.
066300
066400     PERFORM C40B-NEW-FACTOR-ONE-FILE THRU C40B-EXIT
066500         VARYING RPLM-IX FROM 1 BY 1
066600         UNTIL RPLM-IX > RPLM-FILE-COUNT.
066700
066800 C41-EXIT.
066900     EXIT.
067000
067100 C40B-NEW-FACTOR-ONE-FILE.
067200
067300     MOVE RPLM-CRF-I (RPLM-IX)    TO RPLM-OLD-RF (RPLM-IX).
067400
067500     IF  RPLM-IS-COLD (RPLM-IX)
067600         MOVE 1                   TO RPLM-NRF-I (RPLM-IX)
067700     ELSE
067800         COMPUTE WS-RND-NUMER =
067900                 RPLM-CRF-I (RPLM-IX) * RPLM-DNC-I (RPLM-IX)
068000         MOVE WS-DN-COUNT         TO WS-RND-DENOM
068100         PERFORM C40A-ROUND-BANKERS THRU C40A-EXIT
068200         IF  WS-RND-RESULT < 1
068300             MOVE 1               TO RPLM-NRF-I (RPLM-IX)
068400         ELSE
068500             MOVE WS-RND-RESULT   TO RPLM-NRF-I (RPLM-IX)
068600         END-IF
068700     END-IF.
068800
068900     IF  RPLM-NRF-I (RPLM-IX) = 1
069000         SET RPLM-ERASURE-YES     TO TRUE
069100     ELSE
069200         SET RPLM-ERASURE-NO      TO TRUE
069300     END-IF.
069400
069500     MOVE RPLM-NRF-I (RPLM-IX)    TO WS-CRF-RESULT.
069600     PERFORM E20-SET-CARRIED-FACTOR THRU E21-EXIT.
069700
069800 C40B-EXIT.
069900     EXIT.
070000
070100*    ROUND-HALF-TO-EVEN (BANKER'S ROUNDING) OF WS-RND-NUMER
070200*    OVER WS-RND-DENOM, NO COMPILER ROUNDED CLAUSE USED - THIS
070300*    COMPILER'S ROUNDED IS ROUND-HALF-UP, NOT WHAT SPEC SA-114
070400*    REV C CALLS FOR.  SEE CHANGE HISTORY 04/27/1994.
070500 C40A-ROUND-BANKERS.
070600
070700     DIVIDE WS-RND-NUMER BY WS-RND-DENOM
070800         GIVING WS-RND-QUOT REMAINDER WS-RND-REM.
070900     COMPUTE WS-RND-TWICE-REM = WS-RND-REM * 2.
071000
071100     EVALUATE TRUE
071200         WHEN WS-RND-TWICE-REM > WS-RND-DENOM
071300             COMPUTE WS-RND-RESULT = WS-RND-QUOT + 1
071400         WHEN WS-RND-TWICE-REM < WS-RND-DENOM
071500             MOVE WS-RND-QUOT     TO WS-RND-RESULT
071600         WHEN OTHER
071700             DIVIDE WS-RND-QUOT BY 2
071800                 GIVING WS-RND-PARITY-Q
071900                 REMAINDER WS-RND-PARITY-R
072000             IF  WS-RND-PARITY-R = ZERO
072100                 MOVE WS-RND-QUOT TO WS-RND-RESULT
072200             ELSE
072300                 COMPUTE WS-RND-RESULT = WS-RND-QUOT + 1
072400             END-IF
072500     END-EVALUATE.
072600
072700 C40A-EXIT.
072800     EXIT.
072900
073000******************************************************************
073100*    C45 - SORT THE INTERVAL'S ROWS: HOT FIRST, THEN WARM, THEN  *
073200*    COLD, AND BY FILENAME ASCENDING WITHIN A CLASSIFICATION.    *
073300*    DONE IN-STORAGE (A SIMPLE BUBBLE PASS) - THE ROW COUNT PER  *
073400*    INTERVAL IS SMALL AND DOES NOT WARRANT A SORT FILE.         *
073500******************************************************************
073600 C45-SORT-INTERVAL-ROWS.
073700
073800     IF  RPLM-FILE-COUNT > 1
073900         PERFORM C45A-ONE-PASS THRU C45A-EXIT
074000             VARYING WS-SORT-PASS FROM 1 BY 1
074100             UNTIL WS-SORT-PASS >= RPLM-FILE-COUNT
074200     END-IF.
074300
074400 C46-EXIT.
074500     EXIT.
074600
074700 C45A-ONE-PASS.
074800
074900     PERFORM C45B-COMPARE-SWAP THRU C45B-EXIT
075000         VARYING WS-SORT-J FROM 1 BY 1
075100         UNTIL WS-SORT-J >= RPLM-FILE-COUNT.
075200
075300 C45A-EXIT.
075400     EXIT.
075500
075600 C45B-COMPARE-SWAP.
075700
075800     COMPUTE WS-SORT-K = WS-SORT-J + 1.
075900
076000     MOVE RPLM-CLASSIFICATION (WS-SORT-J) TO WS-RANK-CLASS.
076100     PERFORM D30-CLASS-RANK THRU D31-EXIT.
076200     MOVE WS-RANK-VALUE           TO WS-RANK-J.
076300
076400     MOVE RPLM-CLASSIFICATION (WS-SORT-K) TO WS-RANK-CLASS.
076500     PERFORM D30-CLASS-RANK THRU D31-EXIT.
076600     MOVE WS-RANK-VALUE           TO WS-RANK-K.
076700
076800     IF  WS-RANK-J > WS-RANK-K
076900         PERFORM D40-SWAP-ENTRIES THRU D41-EXIT
077000     ELSE
077100         IF  WS-RANK-J = WS-RANK-K
077200             AND RPLM-FILENAME (WS-SORT-J)
077300                 > RPLM-FILENAME (WS-SORT-K)
077400             PERFORM D40-SWAP-ENTRIES THRU D41-EXIT
077500         END-IF
077600     END-IF.
077700
077800 C45B-EXIT.
077900     EXIT.
078000
078100*    HOT = 1, WARM = 2, COLD = 3, FOR THE SORT COMPARE ABOVE.
078200 D30-CLASS-RANK.
078300
078400     EVALUATE WS-RANK-CLASS
078500         WHEN 'HOT '
078600             MOVE 1               TO WS-RANK-VALUE
078700         WHEN 'WARM'
078800             MOVE 2               TO WS-RANK-VALUE
078900         WHEN OTHER
079000             MOVE 3               TO WS-RANK-VALUE
079100     END-EVALUATE.
079200
079300 D31-EXIT.
079400     EXIT.
079500
079600 D40-SWAP-ENTRIES.
079700
079800     MOVE RPLM-FILENAME (WS-SORT-J)       TO WS-SWAP-FILENAME.
079900     MOVE RPLM-AC-I (WS-SORT-J)           TO WS-SWAP-AC-I.
080000     MOVE RPLM-DNC-I (WS-SORT-J)          TO WS-SWAP-DNC-I.
080100     MOVE RPLM-CRF-I (WS-SORT-J)          TO WS-SWAP-CRF-I.
080200     MOVE RPLM-W-I (WS-SORT-J)            TO WS-SWAP-W-I.
080300     MOVE RPLM-PD-I (WS-SORT-J)           TO WS-SWAP-PD-I.
080400     MOVE RPLM-CLASSIFICATION (WS-SORT-J)
080500                             TO WS-SWAP-CLASSIFICATION.
080600     MOVE RPLM-OLD-RF (WS-SORT-J)         TO WS-SWAP-OLD-RF.
080700     MOVE RPLM-NRF-I (WS-SORT-J)          TO WS-SWAP-NRF-I.
080800     MOVE RPLM-ERASURE-CODING (WS-SORT-J)
080900                             TO WS-SWAP-ERASURE-CODING.
081000
081100     MOVE RPLM-FILENAME (WS-SORT-K)  TO RPLM-FILENAME (WS-SORT-J).
081200     MOVE RPLM-AC-I (WS-SORT-K)      TO RPLM-AC-I (WS-SORT-J).
081300     MOVE RPLM-DNC-I (WS-SORT-K)     TO RPLM-DNC-I (WS-SORT-J).
081400     MOVE RPLM-CRF-I (WS-SORT-K)     TO RPLM-CRF-I (WS-SORT-J).
081500     MOVE RPLM-W-I (WS-SORT-K)       TO RPLM-W-I (WS-SORT-J).
081600     MOVE RPLM-PD-I (WS-SORT-K)      TO RPLM-PD-I (WS-SORT-J).
081700     MOVE RPLM-CLASSIFICATION (WS-SORT-K)
081800                             TO RPLM-CLASSIFICATION (WS-SORT-J).
081900     MOVE RPLM-OLD-RF (WS-SORT-K)    TO RPLM-OLD-RF (WS-SORT-J).
082000     MOVE RPLM-NRF-I (WS-SORT-K)     TO RPLM-NRF-I (WS-SORT-J).
082100     MOVE RPLM-ERASURE-CODING (WS-SORT-K)
082200                             TO RPLM-ERASURE-CODING (WS-SORT-J).
082300
082400     MOVE WS-SWAP-FILENAME           TO RPLM-FILENAME (WS-SORT-K).
082500     MOVE WS-SWAP-AC-I               TO RPLM-AC-I (WS-SORT-K).
082600     MOVE WS-SWAP-DNC-I              TO RPLM-DNC-I (WS-SORT-K).
082700     MOVE WS-SWAP-CRF-I              TO RPLM-CRF-I (WS-SORT-K).
082800     MOVE WS-SWAP-W-I                TO RPLM-W-I (WS-SORT-K).
082900     MOVE WS-SWAP-PD-I               TO RPLM-PD-I (WS-SORT-K).
083000     MOVE WS-SWAP-CLASSIFICATION
083100                             TO RPLM-CLASSIFICATION (WS-SORT-K).
083200     MOVE WS-SWAP-OLD-RF             TO RPLM-OLD-RF (WS-SORT-K).
083300     MOVE WS-SWAP-NRF-I              TO RPLM-NRF-I (WS-SORT-K).
083400     MOVE WS-SWAP-ERASURE-CODING
083500                             TO RPLM-ERASURE-CODING (WS-SORT-K).
083600
083700 D41-EXIT.
083800     EXIT.
083900
084000******************************************************************
084100*    C50 - WRITE THE INTERVAL RESULT FILE (BATCH FLOW 2.7)       *
084200******************************************************************
084300 C50-WRITE-INTERVAL-FILE.
084400
084500     MOVE RPLT-INTERVAL-COUNT     TO WS-IVAL-EDIT.
084600     MOVE SPACES                  TO WS-IVAL-TRIM.
084700     UNSTRING WS-IVAL-EDIT DELIMITED BY ALL SPACE
084800         INTO WS-IVAL-TRIM.
084900     STRING 'INTERVAL_' DELIMITED BY SIZE
085000            WS-IVAL-TRIM          DELIMITED BY SPACE
085100            '_RESULTS.CSV'        DELIMITED BY SIZE
085200         INTO WS-OUT-FILENAME.
085300
085400     OPEN OUTPUT INTERVAL-OUT.
085500     IF  NOT RPLF-STAT-NORMAL (2)
085600         DISPLAY 'RPLCALC - UNABLE TO OPEN ' WS-OUT-FILENAME
085700                 ', STATUS ' RPLF-FILE-STATUS (2) UPON PRINTER
085800         MOVE 16                  TO RTC-CODE
085900         GO TO C51-EXIT
086000     END-IF.
086100
086200     MOVE 'filename,ac_i,dnc_i,w_i,crf_i,PD_i,threshold,'
086300          'classification,nrf_i,erasure_coding,interval_start,'
086400          'interval_end'         TO RPLR-RESULT-LINE-FD.
086500     WRITE RPLR-RESULT-LINE-FD.
086600
086700     PERFORM C50A-WRITE-ONE-ROW THRU C50A-EXIT
086800         VARYING RPLM-IX FROM 1 BY 1
086900         UNTIL RPLM-IX > RPLM-FILE-COUNT.
087000
087100     CLOSE INTERVAL-OUT.
087200
087300     DISPLAY 'RPLCALC -   RESULT FILE WRITTEN: ' WS-OUT-FILENAME
087400                              UPON PRINTER.
087500
087600 C51-EXIT.
087700     EXIT.
087800
087900 C50A-WRITE-ONE-ROW.
088000
088100     MOVE RPLM-PD-I (RPLM-IX)     TO RPLR-W-PD-EDIT.
088200     MOVE WS-THRESHOLD            TO RPLR-W-TH-EDIT.
088300
088400     STRING RPLM-FILENAME (RPLM-IX)      DELIMITED BY SPACE
088500            ','                           DELIMITED BY SIZE
088600            RPLM-AC-I (RPLM-IX)           DELIMITED BY SIZE
088700            ','                           DELIMITED BY SIZE
088800            RPLM-DNC-I (RPLM-IX)          DELIMITED BY SIZE
088900            ','                           DELIMITED BY SIZE
089000            RPLM-W-I (RPLM-IX)            DELIMITED BY SIZE
089100            ','                           DELIMITED BY SIZE
089200            RPLM-CRF-I (RPLM-IX)          DELIMITED BY SIZE
089300            ','                           DELIMITED BY SIZE
089400            RPLR-W-PD-EDIT                DELIMITED BY SIZE
089500            ','                           DELIMITED BY SIZE
089600            RPLR-W-TH-EDIT                DELIMITED BY SIZE
089700            ','                           DELIMITED BY SIZE
089800            RPLM-CLASSIFICATION (RPLM-IX) DELIMITED BY SPACE
089900            ','                           DELIMITED BY SIZE
090000            RPLM-NRF-I (RPLM-IX)          DELIMITED BY SIZE
090100            ','                           DELIMITED BY SIZE
090200            RPLM-ERASURE-CODING (RPLM-IX) DELIMITED BY SIZE
090300            ','                           DELIMITED BY SIZE
090400            WS-INTERVAL-START-STAMP       DELIMITED BY SIZE
090500            ','                           DELIMITED BY SIZE
090600            WS-INTERVAL-END-STAMP         DELIMITED BY SIZE
090700         INTO RPLR-RESULT-LINE-FD.
090800
090900     WRITE RPLR-RESULT-LINE-FD.
091000     ADD 1                        TO RPLT-RECORDS-WRITTEN.
091100
091200 C50A-EXIT.
091300     EXIT.
091400
091500******************************************************************
091600*    C60 - OPERATOR-LOG DETAIL FOR THE INTERVAL JUST WRITTEN     *
091700******************************************************************
091800 C60-DISPLAY-INTERVAL-TOTALS.
091900
092000     DISPLAY 'RPLCALC -   THRESHOLD T = ' WS-THRESHOLD
092100                              UPON PRINTER.
092200     DISPLAY 'RPLCALC -   HOT=' WS-IVAL-HOT-COUNT
092300             '  WARM=' WS-IVAL-WARM-COUNT
092400             '  COLD=' WS-IVAL-COLD-COUNT
092500                              UPON PRINTER.
092600
092700     PERFORM C60A-DISPLAY-ONE-FILE THRU C60A-EXIT
092800         VARYING RPLM-IX FROM 1 BY 1
092900         UNTIL RPLM-IX > RPLM-FILE-COUNT.
093000
093100 C61-EXIT.
093200     EXIT.
093300
093400 C60A-DISPLAY-ONE-FILE.
093500
093600     IF  RPLM-IS-COLD (RPLM-IX)
093700         DISPLAY 'RPLCALC -     ' RPLM-FILENAME (RPLM-IX)
093800                 ' [COLD]: RF ' RPLM-OLD-RF (RPLM-IX)
093900                 ' TO 1 + ERASURE CODING (10,4)'
094000                              UPON PRINTER
094100     ELSE
094200         DISPLAY 'RPLCALC -     ' RPLM-FILENAME (RPLM-IX)
094300                 ' [' RPLM-CLASSIFICATION (RPLM-IX) ']: RF '
094400                 RPLM-OLD-RF (RPLM-IX) ' TO '
094500                 RPLM-NRF-I (RPLM-IX)
094600                              UPON PRINTER
094700     END-IF.
094800
094900 C60A-EXIT.
095000     EXIT.
095100
095200******************************************************************
095300*    E10/E20 - CARRIED REPLICATION FACTOR TABLE MAINTENANCE      *
095400*    (BUSINESS RULE 8).  SEARCHED BY FILENAME, NOT INDEXED BY    *
095500*    IT, SINCE THE SET OF DISTINCT FILES IS SMALL.               *
095600******************************************************************
095700 E10-GET-CARRIED-FACTOR.
095800
095900     MOVE 'N'                     TO WS-CRF-FOUND.
096000     PERFORM E10A-SEARCH-ONE-CRF THRU E10A-EXIT
096100         VARYING RPLCRF-IX FROM 1 BY 1
096200         UNTIL RPLCRF-IX > RPLCRF-COUNT.
096300
096400 E11-EXIT.
096500     EXIT.
096600
096700 E10A-SEARCH-ONE-CRF.
096800
096900     IF  RPLCRF-FILENAME (RPLCRF-IX) = RPLOG-FILENAME (RPLOG-IX)
097000         SET CRF-WAS-FOUND        TO TRUE
097100         MOVE RPLCRF-FACTOR (RPLCRF-IX) TO WS-CRF-RESULT
097200     END-IF.
097300
097400 E10A-EXIT.
097500     EXIT.
097600
097700 E20-SET-CARRIED-FACTOR.
097800
097900     MOVE 'N'                     TO WS-CRF-FOUND.
098000     PERFORM E20A-SEARCH-ONE-CRF THRU E20A-EXIT
098100         VARYING RPLCRF-IX FROM 1 BY 1
098200         UNTIL RPLCRF-IX > RPLCRF-COUNT.
098300
098400     IF  NOT CRF-WAS-FOUND
098500         ADD 1                    TO RPLCRF-COUNT
098600         SET RPLCRF-IX            TO RPLCRF-COUNT
098700         MOVE RPLM-FILENAME (RPLM-IX)
098800                                  TO RPLCRF-FILENAME (RPLCRF-IX)
098900         MOVE WS-CRF-RESULT       TO RPLCRF-FACTOR (RPLCRF-IX)
099000     END-IF.
099100
099200 E21-EXIT.
099300     EXIT.
099400
099500 E20A-SEARCH-ONE-CRF.
099600
099700     IF  RPLCRF-FILENAME (RPLCRF-IX) = RPLM-FILENAME (RPLM-IX)
099800         SET CRF-WAS-FOUND        TO TRUE
099900         MOVE WS-CRF-RESULT       TO RPLCRF-FACTOR (RPLCRF-IX)
100000     END-IF.
100100
100200 E20A-EXIT.
100300     EXIT.
