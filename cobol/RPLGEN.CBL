000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    RPLGEN.
000900 AUTHOR.        D K FENWICK.
001000 DATE-WRITTEN.  DECEMBER 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  CONTINENTAL DATA SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       REPLICA FACTOR SYSTEM - SAMPLE ACCESS LOG
001500*               GENERATOR.  BUILDS A FIXED, REPEATABLE SET OF
001600*               ACCESS EVENTS FOR EIGHT TEST FILES OVER FIVE
001700*               CONSECUTIVE 60-MINUTE INTERVALS, SORTED BY
001800*               TIMESTAMP, FOR EXERCISING RPLCALC WITHOUT
001900*               WAITING ON A LIVE CLUSTER FEED.  THE ACCESS
002000*               COUNTS AND NODE COUNTS BELOW ARE FIXED TABLE
002100*               VALUES, NOT RANDOM - STORAGE OPS WANTED A
002200*               REPEATABLE TEST DECK, NOT A SAMPLE OF THE DAY.
002300
002400* CHANGE HISTORY ------------------------------------------------
002500* 12/11/1989 DKF ORIGINAL PROGRAM.                                RPLGENCL
002600* 12/11/1989 DKF FILE/PATTERN TABLES AND INTERVAL/ACCESS BUILD    RPLGENCL
002700*                LOOPS PER STORAGE ANALYSIS REQUEST SA-114 TEST
002800*                DECK REQUIREMENT.
002900* 01/15/1990 DKF ADDED C45 IN-STORAGE SORT - OUTPUT WAS COMING    RPLGENCL
003000*                OUT FILE-MAJOR, STORAGE OPS WANTED TIME ORDER.
003100* 09/30/1998 SAT Y2K REVIEW - BASE YEAR IS CARRIED AS A FULL      RPLGENCL
003200*                4-DIGIT VALUE IN DG-BASE-STAMP, NO 2-DIGIT YEAR
003300*                FIELD EXISTS HERE.  NO CHANGE REQUIRED.
003400*                CERT SAT-1998-47.
003500* 05/22/1995 MRQ CLEANED UP COMMENTS AND BANNER TEXT.             RPLGENCL
003600* 07/30/2004 JPV TABLE SIZE RAISED FROM 300 TO 500 ENTRIES AFTER  RPLGENCL
003700*                FILE-B HOT-TRANSITION PATTERN WAS WIDENED.
003800* END OF HISTORY ------------------------------------------------
003900
004000******************************************************************
004100*    ENVIRONMENT DIVISION                                       *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600
004700 SOURCE-COMPUTER. IBM-4381.
004800 OBJECT-COMPUTER. IBM-4381.
004900
005000 SPECIAL-NAMES.
005100     SYSLST IS PRINTER
005200     UPSI-0 ON STATUS IS DEBUG-TRACE.
005300
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700     SELECT ACCESS-LOG-OUT ASSIGN TO ACCESLOG
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS RPLF-FILE-STATUS (1).
006000
006100******************************************************************
006200*    DATA DIVISION                                               *
006300******************************************************************
006400 DATA DIVISION.
006500
006600 FILE SECTION.
006700
006800 FD  ACCESS-LOG-OUT
006900     RECORDING MODE IS F.
007000 01  RPLG-OUT-LINE                    PIC X(80).
007100
007200 WORKING-STORAGE SECTION.
007300
007400 01  WS-FIELDS.
007500     05  FILLER                  PIC X(11)  VALUE '**STORAGE**'.
007600     05  THIS-PGM                PIC X(08)  VALUE 'RPLGEN'.
007700
007800 COPY RPLFSTW.
007900 COPY RPLRTCW.
008000 COPY RPLDTCP.
008100
008200*    THE EIGHT TEST FILES, IN FIXED NAME ORDER.  BUILT AS A
008300*    LITERAL TABLE REDEFINED INTO AN OCCURS, THE SAME WAY THE
008400*    DAYS-IN-MONTH TABLE IS BUILT IN RPLCDAT.
008500 01  DG-FILENAME-LIT.
008600     05  FILLER                  PIC X(20) VALUE 'file_A.txt'.
008700     05  FILLER                  PIC X(20) VALUE 'file_B.pdf'.
008800     05  FILLER                  PIC X(20) VALUE 'file_C.mp4'.
008900     05  FILLER                  PIC X(20) VALUE 'file_D.txt'.
009000     05  FILLER                  PIC X(20) VALUE 'file_E.doc'.
009100     05  FILLER                  PIC X(20) VALUE 'file_F.jpg'.
009200     05  FILLER                  PIC X(20) VALUE 'file_G.csv'.
009300     05  FILLER                  PIC X(20) VALUE 'file_H.zip'.
009400 01  DG-FILENAME-TABLE REDEFINES DG-FILENAME-LIT.
009500     05  DG-FILENAME OCCURS 8 TIMES INDEXED BY DG-FX
009600                                 PIC X(20).
009700
009800*    ACCESS COUNT PER FILE PER INTERVAL (AC-I INTENT).  ROW
009900*    ORDER MATCHES DG-FILENAME ABOVE, COLUMN ORDER IS INTERVAL
010000*    1 THROUGH 5.  A AND C RUN HOT THROUGHOUT; B STARTS COLD
010100*    THEN TURNS HOT; D STARTS WARM THEN TURNS COLD; E AND F
010200*    HOLD WARM; G AND H HOLD COLD.
010300 01  DG-AC-LIT.
010400     05  FILLER                  PIC X(10) VALUE '2020202020'.
010500     05  FILLER                  PIC X(10) VALUE '0303202020'.
010600     05  FILLER                  PIC X(10) VALUE '1818181818'.
010700     05  FILLER                  PIC X(10) VALUE '0808020202'.
010800     05  FILLER                  PIC X(10) VALUE '0808080808'.
010900     05  FILLER                  PIC X(10) VALUE '0808080808'.
011000     05  FILLER                  PIC X(10) VALUE '0202020202'.
011100     05  FILLER                  PIC X(10) VALUE '0202020202'.
011200 01  DG-AC-TABLE REDEFINES DG-AC-LIT.
011300     05  DG-AC-FILE OCCURS 8 TIMES INDEXED BY DG-AX.
011400         10  DG-AC-IVAL OCCURS 5 TIMES INDEXED BY DG-AIX
011500                                 PIC 99.
011600
011700*    DISTINCT-NODE COUNT PER FILE PER INTERVAL (DNC-I INTENT),
011800*    SAME ROW/COLUMN LAYOUT AS DG-AC-TABLE ABOVE.
011900 01  DG-DNC-LIT.
012000     05  FILLER                  PIC X(10) VALUE '0909090909'.
012100     05  FILLER                  PIC X(10) VALUE '0101090909'.
012200     05  FILLER                  PIC X(10) VALUE '0808080808'.
012300     05  FILLER                  PIC X(10) VALUE '0505010101'.
012400     05  FILLER                  PIC X(10) VALUE '0404040404'.
012500     05  FILLER                  PIC X(10) VALUE '0404040404'.
012600     05  FILLER                  PIC X(10) VALUE '0101010101'.
012700     05  FILLER                  PIC X(10) VALUE '0101010101'.
012800 01  DG-DNC-TABLE REDEFINES DG-DNC-LIT.
012900     05  DG-DNC-FILE OCCURS 8 TIMES INDEXED BY DG-DX.
013000         10  DG-DNC-IVAL OCCURS 5 TIMES INDEXED BY DG-DIX
013100                                 PIC 99.
013200
013300*    ONE ENTRY PER GENERATED ACCESS EVENT, BUILT IN BASE
013400*    FILE/INTERVAL ORDER THEN SORTED INTO TIMESTAMP ORDER
013500*    (C45-SORT-LOG-ROWS) BEFORE BEING WRITTEN OUT.
013600 01  DG-WORK-TABLE.
013700     05  DG-WORK-ENTRY OCCURS 500 TIMES INDEXED BY DG-WX.
013800         10  DG-WORK-FILENAME        PIC X(20).
013900         10  DG-WORK-NODE-ID         PIC 9(04).
014000         10  DG-WORK-SECONDS         PIC S9(10) BINARY.
014100         10  DG-WORK-CRF             PIC 9(02).
014200         10  FILLER                  PIC X(04).
014300 77  DG-WORK-COUNT                PIC S9(04) BINARY VALUE ZERO.
014400
014500 01  WS-SWAP-ENTRY.
014600     05  WS-SWAP-FILENAME             PIC X(20).
014700     05  WS-SWAP-NODE-ID              PIC 9(04).
014800     05  WS-SWAP-SECONDS              PIC S9(10) BINARY.
014900     05  WS-SWAP-CRF                  PIC 9(02).
015000     05  FILLER                       PIC X(04).
015100
015200*    INTERVAL/ACCESS BUILD WORK FIELDS.
015300 77  DG-IVAL-IX                   PIC S9(04) BINARY.
015400 77  DG-FILE-IX                   PIC S9(04) BINARY.
015500 77  DG-ACC-IX                    PIC S9(04) BINARY.
015600 77  DG-THIS-AC                   PIC S9(04) BINARY.
015700 77  DG-THIS-DNC                  PIC S9(04) BINARY.
015800 77  DG-BASE-SECONDS              PIC S9(10) BINARY.
015900 77  DG-IVAL-START-SECONDS        PIC S9(10) BINARY.
016000 77  DG-OFFSET-SECONDS            PIC S9(07) BINARY.
016100 77  DG-NODE-Q                    PIC S9(04) BINARY.
016200 77  DG-NODE-R                    PIC S9(04) BINARY.
016300 77  DG-SORT-PASS                 PIC S9(04) BINARY.
016400 77  DG-SORT-J                    PIC S9(04) BINARY.
016500 77  DG-SORT-K                    PIC S9(04) BINARY.
016600 77  WS-RECORDS-WRITTEN           PIC 9(07) BINARY VALUE ZERO.
016700
016800*    BASE TIMESTAMP - 2024-01-01 00:00:00, FIXED, NOT A SYSTEM
016900*    DATE.  HELD IN NUMERIC FORM SO IT CAN BE MOVED STRAIGHT
017000*    INTO RPLDTCP-TIMESTAMP-N WITHOUT A STRING.
017100 01  DG-BASE-STAMP.
017200     05  DG-BASE-YYYY             PIC 9(04) VALUE 2024.
017300     05  DG-BASE-MM               PIC 9(02) VALUE 01.
017400     05  DG-BASE-DD               PIC 9(02) VALUE 01.
017500     05  DG-BASE-HH               PIC 9(02) VALUE ZERO.
017600     05  DG-BASE-MI               PIC 9(02) VALUE ZERO.
017700     05  DG-BASE-SS               PIC 9(02) VALUE ZERO.
017800     05  FILLER                   PIC X(04).
017900
018000 77  WS-OUT-LINE                  PIC X(80).
018100
018200******************************************************************
018300*    PROCEDURE DIVISION                                          *
018400******************************************************************
018500 PROCEDURE DIVISION.
018600
018700******************************************************************
018800*    MAINLINE ROUTINE                                            *
018900******************************************************************
019000 A00-MAINLINE-ROUTINE.
019100
019200     DISPLAY '***** RPLGEN - SAMPLE ACCESS LOG GENERATOR *****'
019300                              UPON PRINTER.
019400
019500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
019600
019700     IF  RTC-ERROR
019800         GO TO A90-ABEND-EXIT
019900     END-IF.
020000
020100     PERFORM C10-BUILD-ALL-INTERVALS THRU C11-EXIT.
020200     PERFORM C45-SORT-LOG-ROWS THRU C46-EXIT.
020300     PERFORM C50-WRITE-ACCESS-LOG THRU C51-EXIT.
020400     PERFORM B20-TERMINATION THRU B25-EXIT.
020500
020600     STOP RUN.
020700
020800 A90-ABEND-EXIT.
020900
021000     DISPLAY '***** RPLGEN ABEND - RETURN CODE ' RTC-CODE
021100                              UPON PRINTER.
021200     STOP RUN.
021300
021400******************************************************************
021500*    B10 - OPEN THE OUTPUT FILE, ESTABLISH THE BASE TIMESTAMP    *
021600*    AS SECONDS-SINCE-EPOCH VIA RPLCDAT.                         *
021700******************************************************************
021800 B10-INITIALIZATION.
021900
022000     MOVE 'ACCESLOG'              TO RPLF-FILE-NAME (1).
022100
022200     OPEN OUTPUT ACCESS-LOG-OUT.
022300     IF  NOT RPLF-STAT-NORMAL (1)
022400         DISPLAY 'RPLGEN - UNABLE TO OPEN ACCESS-LOG-OUT, '
022500                 'STATUS ' RPLF-FILE-STATUS (1) UPON PRINTER
022600         MOVE 16                  TO RTC-CODE
022700         GO TO B15-EXIT
022800     END-IF.
022900
023000     MOVE DG-BASE-YYYY            TO RPLDTCP-TS-YYYY.
023100     MOVE DG-BASE-MM              TO RPLDTCP-TS-MM.
023200     MOVE DG-BASE-DD              TO RPLDTCP-TS-DD.
023300     MOVE DG-BASE-HH              TO RPLDTCP-TS-HH.
023400     MOVE DG-BASE-MI              TO RPLDTCP-TS-MI.
023500     MOVE DG-BASE-SS              TO RPLDTCP-TS-SS.
023600     SET DTCP-REQUEST-TO-SECONDS  TO TRUE.
023700     CALL 'RPLCDAT' USING RPLDTCP-PARMS.
023800     MOVE RPLDTCP-SECONDS         TO DG-BASE-SECONDS.
023900
024000     MOVE ZERO                    TO DG-WORK-COUNT.
024100
024200 B15-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600*    B20 - CLOSE THE OUTPUT FILE, REPORT THE RECORD COUNT        *
024700******************************************************************
024800 B20-TERMINATION.
024900
025000     CLOSE ACCESS-LOG-OUT.
025100
025200     DISPLAY 'RPLGEN - RECORDS WRITTEN: ' WS-RECORDS-WRITTEN
025300                              UPON PRINTER.
025400     DISPLAY '***** RPLGEN - RUN COMPLETE *****'
025500                              UPON PRINTER.
025600
025700 B25-EXIT.
025800     EXIT.
025900
026000******************************************************************
026100*    C10 - BUILD FIVE CONSECUTIVE 60-MINUTE INTERVALS OF         *
026200*    ACCESS EVENTS, ONE FILE AT A TIME, INTO DG-WORK-TABLE.      *
026300******************************************************************
026400 C10-BUILD-ALL-INTERVALS.
026500
026600     PERFORM C20-BUILD-ONE-INTERVAL THRU C21-EXIT
026700         VARYING DG-IVAL-IX FROM 1 BY 1
026800         UNTIL DG-IVAL-IX > 5.
026900
027000 C11-EXIT.
027100     EXIT.
027200
027300 C20-BUILD-ONE-INTERVAL.
027400
027500     COMPUTE DG-IVAL-START-SECONDS =
027600             DG-BASE-SECONDS + ((DG-IVAL-IX - 1) * 3600).
027700
027800     PERFORM C30-BUILD-ONE-FILE THRU C31-EXIT
027900         VARYING DG-FILE-IX FROM 1 BY 1
028000         UNTIL DG-FILE-IX > 8.
028100
028200 C21-EXIT.
028300     EXIT.
028400
028500 C30-BUILD-ONE-FILE.
028600
028700     MOVE DG-AC-IVAL (DG-FILE-IX, DG-IVAL-IX)  TO DG-THIS-AC.
028800     MOVE DG-DNC-IVAL (DG-FILE-IX, DG-IVAL-IX) TO DG-THIS-DNC.
028900
029000     IF  DG-THIS-AC > ZERO
029100         PERFORM C40-BUILD-ONE-ACCESS THRU C41-EXIT
029200             VARYING DG-ACC-IX FROM 1 BY 1
029300             UNTIL DG-ACC-IX > DG-THIS-AC
029400     END-IF.
029500
029600 C31-EXIT.
029700     EXIT.
029800
029900*    ONE ACCESS EVENT - NODE ID CYCLES 1 THRU DG-THIS-DNC SO
030000*    THE FILE SHOWS EXACTLY DG-THIS-DNC DISTINCT NODES OVER
030100*    DG-THIS-AC ACCESSES; THE ACCESSES ARE SPREAD EVENLY ACROSS
030200*    THE 3600-SECOND INTERVAL.
030300 C40-BUILD-ONE-ACCESS.
030400
030500     DIVIDE DG-ACC-IX BY DG-THIS-DNC
030600         GIVING DG-NODE-Q REMAINDER DG-NODE-R.
030700     COMPUTE DG-NODE-R = DG-NODE-R + 1.
030800
030900     COMPUTE DG-OFFSET-SECONDS =
031000             (DG-ACC-IX - 1) * 3600 / DG-THIS-AC.
031100
031200     ADD 1                        TO DG-WORK-COUNT.
031300     SET DG-WX                    TO DG-WORK-COUNT.
031400
031500     MOVE DG-FILENAME (DG-FILE-IX)
031600                                  TO DG-WORK-FILENAME (DG-WX).
031700     MOVE DG-NODE-R               TO DG-WORK-NODE-ID (DG-WX).
031800     MOVE 3                       TO DG-WORK-CRF (DG-WX).
031900     COMPUTE DG-WORK-SECONDS (DG-WX) =
032000             DG-IVAL-START-SECONDS + DG-OFFSET-SECONDS.
032100
032200 C41-EXIT.
032300     EXIT.
032400
032500******************************************************************
032600*    C45 - SORT DG-WORK-TABLE INTO ASCENDING TIMESTAMP ORDER -   *
032700*    THE SAME IN-STORAGE BUBBLE PASS RPLCALC USES ON ITS OWN     *
032800*    RESULT ROWS (ROW COUNT IS SMALL, NO SORT FILE WARRANTED).   *
032900******************************************************************
033000 C45-SORT-LOG-ROWS.
033100
033200     IF  DG-WORK-COUNT > 1
033300         PERFORM C45A-ONE-PASS THRU C45A-EXIT
033400             VARYING DG-SORT-PASS FROM 1 BY 1
033500             UNTIL DG-SORT-PASS >= DG-WORK-COUNT
033600     END-IF.
033700
033800 C46-EXIT.
033900     EXIT.
034000
034100 C45A-ONE-PASS.
034200
034300     PERFORM C45B-COMPARE-SWAP THRU C45B-EXIT
034400         VARYING DG-SORT-J FROM 1 BY 1
034500         UNTIL DG-SORT-J >= DG-WORK-COUNT.
034600
034700 C45A-EXIT.
034800     EXIT.
034900
035000 C45B-COMPARE-SWAP.
035100
035200     COMPUTE DG-SORT-K = DG-SORT-J + 1.
035300
035400     IF  DG-WORK-SECONDS (DG-SORT-J) > DG-WORK-SECONDS (DG-SORT-K)
035500         PERFORM D40-SWAP-ENTRIES THRU D41-EXIT
035600     END-IF.
035700
035800 C45B-EXIT.
035900     EXIT.
036000
036100 D40-SWAP-ENTRIES.
036200
036300     MOVE DG-WORK-FILENAME (DG-SORT-J) TO WS-SWAP-FILENAME.
036400     MOVE DG-WORK-NODE-ID (DG-SORT-J)  TO WS-SWAP-NODE-ID.
036500     MOVE DG-WORK-SECONDS (DG-SORT-J)  TO WS-SWAP-SECONDS.
036600     MOVE DG-WORK-CRF (DG-SORT-J)      TO WS-SWAP-CRF.
036700
036800     MOVE DG-WORK-FILENAME (DG-SORT-K)
036900                             TO DG-WORK-FILENAME (DG-SORT-J).
037000     MOVE DG-WORK-NODE-ID (DG-SORT-K)
037100                             TO DG-WORK-NODE-ID (DG-SORT-J).
037200     MOVE DG-WORK-SECONDS (DG-SORT-K)
037300                             TO DG-WORK-SECONDS (DG-SORT-J).
037400     MOVE DG-WORK-CRF (DG-SORT-K)      TO DG-WORK-CRF (DG-SORT-J).
037500
037600     MOVE WS-SWAP-FILENAME        TO DG-WORK-FILENAME (DG-SORT-K).
037700     MOVE WS-SWAP-NODE-ID          TO DG-WORK-NODE-ID (DG-SORT-K).
037800     MOVE WS-SWAP-SECONDS          TO DG-WORK-SECONDS (DG-SORT-K).
037900     MOVE WS-SWAP-CRF              TO DG-WORK-CRF (DG-SORT-K).
038000
038100 D41-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500*    C50 - WRITE THE HEADER LINE, THEN ONE DETAIL LINE PER       *
038600*    SORTED WORK-TABLE ENTRY (BUSINESS RULE 9's FOUR COLUMNS).   *
038700******************************************************************
038800 C50-WRITE-ACCESS-LOG.
038900
039000     MOVE 'filename,node_id,timestamp,current_replication_fact'
039100          'or'                    TO RPLG-OUT-LINE.
039200     WRITE RPLG-OUT-LINE.
039300
039400     PERFORM C50A-WRITE-ONE-ROW THRU C50A-EXIT
039500         VARYING DG-WX FROM 1 BY 1
039600         UNTIL DG-WX > DG-WORK-COUNT.
039700
039800 C51-EXIT.
039900     EXIT.
040000
040100 C50A-WRITE-ONE-ROW.
040200
040300     MOVE DG-WORK-SECONDS (DG-WX) TO RPLDTCP-SECONDS.
040400     SET DTCP-REQUEST-TO-STAMP   TO TRUE.
040500     CALL 'RPLCDAT' USING RPLDTCP-PARMS.
040600
040700     STRING DG-WORK-FILENAME (DG-WX)     DELIMITED BY SPACE
040800            ','                          DELIMITED BY SIZE
040900            DG-WORK-NODE-ID (DG-WX)      DELIMITED BY SIZE
041000            ','                          DELIMITED BY SIZE
041100            RPLDTCP-TIMESTAMP            DELIMITED BY SIZE
041200            ','                          DELIMITED BY SIZE
041300            DG-WORK-CRF (DG-WX)          DELIMITED BY SIZE
041400         INTO WS-OUT-LINE.
041500
041600     MOVE WS-OUT-LINE             TO RPLG-OUT-LINE.
041700     WRITE RPLG-OUT-LINE.
041800     ADD 1                        TO WS-RECORDS-WRITTEN.
041900
042000 C50A-EXIT.
042100     EXIT.
